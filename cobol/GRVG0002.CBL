000100* ================================================================        
000200*         I D E N T I F I C A T I O N      D I V I S I O N                
000300* ================================================================        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     GRVG0002.                                                
000600 AUTHOR.         C A VIEGAS.                                              
000700 INSTALLATION.   GRAVREG BATCH SUITE.                                     
000800 DATE-WRITTEN.   11/03/1994.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH ONLY.                      
001100* ----------------------------------------------------------------        
001200*     PROGRAM-ID..: GRVG0002.                                             
001300*     ANALYST.....: C A VIEGAS                                            
001400*     PROGRAMMER..: C A VIEGAS                                            
001500*     DATE........: 11/03/1994                                            
001600* ----------------------------------------------------------------        
001700*     PROJECT.....: GRAVITY OBJECT REGISTRATION - GRAVREG                 
001800* ----------------------------------------------------------------        
001900*     GOAL........: READS THE GRVG0001 WORK FILE, RUNS THE                
002000*                   TYPE CLASSIFICATION CASCADE ON ANY                    
002100*                   OBJECT WHOSE TYPE IS STILL UNSET, AND                 
002200*                   WRITES THE FINAL CSV REPORT.  NO                      
002300*                   CONTROL BREAKS - ONE DETAIL LINE PER                  
002400*                   OBJECT, PLUS THE FIXED TIMESTAMP/                     
002500*                   COMMENT HEADER SECTIONS.  THE ORBIT                   
002600*                   DATE IS SUPPLIED ON THE EXEC PARM CARD                
002700*                   AS YYYYMMDD AND CONVERTED TO EPOCH                    
002800*                   MILLISECONDS FOR THE TIMESTAMP ROW.                   
002900* ----------------------------------------------------------------        
003000*     FILES.......:  DDNAME          LRECL       INCLUDE/BOOK             
003100*                    GRVWORK         00300       GRVOBJ01                 
003200*                    GRVCSVO         00200       GRVCSV01                 
003300* ----------------------------------------------------------------        
003400*     TABLE DB2...:  NONE.                                                
003500* ----------------------------------------------------------------        
003600*                                                                         
003700* CHANGE LOG                                                              
003800* ---- ---------- ---- ------- --------------------------                 
003900* SEQ  DATE       WHO  TKT     DESCRIPTION                                
004000* ---- ---------- ---- ------- --------------------------                 
004100* 0001 1994-03-11 CAV  GRV-003 ORIGINAL VERSION.  WRITES                  
004200*                              THE DETAIL LINES ONLY, NO                  
004300*                              CLASSIFICATION CASCADE YET.                
004400* 0002 1994-07-04 CAV  GRV-015 ADDED THE TIMESTAMP AND                    
004500*                              COMMENT HEADER SECTIONS.                   
004600* 0003 1995-03-01 CAV  GRV-016 ADDED THE 8-RULE TYPE                      
004700*                              CLASSIFICATION CASCADE.                    
004800* 0004 1996-06-18 JRC  GRV-029 FIXED THE PLUTO/DWARF-                     
004900*                              PLANET SB: ID CHECK - WAS                  
005000*                              MATCHING ON NAME ONLY.                     
005100* 0005 1998-12-01 JRC  GRV-040 Y2K REVIEW - THE ORBIT-                    
005200*                              DATE PARM IS ALREADY 4-                    
005300*                              DIGIT YEAR, NO WINDOWING                   
005400*                              LOGIC TO FIX.                              
005500* 0006 2001-09-10 JRC  GRV-050 NUMERIC-FIELD FORMATTING                   
005600*                              RULE REWRITTEN TO STRIP                    
005700*                              TRAILING ZEROS PROPERLY.                   
005800* 0007 2003-08-19 LFA  GRV-058 ALIGNED WITH GRVG0001S                     
005900*                              NEW "HORIZONS ERROR"                       
006000*                              DROP RULE - NO CHANGE                      
006100*                              NEEDED HERE, NOTED FOR                     
006200*                              THE RECORD.                                
006300* 0008 2004-09-14 LFA  GRV-064 RESTORED SECTION/EXIT STRUCTURE            
006400*                              THROUGHOUT - HAD DRIFTED TO                
006500*                              PLAIN PARAGRAPHS, INCONSISTENT             
006600*                              WITH GRVGABND AND SHOP STANDARD.           
006700*                              SAME CLEANUP AS GRV-063 IN                 
006800*                              GRVG0001.  NO LOGIC CHANGED.               
006900* 0009 2004-09-28 LFA  GRV-068 2210/2280 RULE CASCADE RE-CAST             
007000*                              FROM SECTIONS WITH A REPEATED              
007100*                              WRK-CLASS-IS-DONE GUARD TO A               
007200*                              NUMBERED-PARAGRAPH RANGE PERFORMED         
007300*                              THRU, EACH RULE BRANCHING PAST THE         
007400*                              REST ON A MATCH.  SAME RULE ORDER          
007500*                              AND FIRST-MATCH-WINS RESULT.               
007600* ---- ---------- ---- ------- --------------------------                 
007700*                                                                         
007800* ================================================================        
007900*         E N V I R O N M E N T      D I V I S I O N                      
008000* ================================================================        
008100 ENVIRONMENT DIVISION.                                                    
008200 CONFIGURATION SECTION.                                                   
008300 SPECIAL-NAMES.                                                           
008400    C01 IS TOP-OF-FORM                                                    
008500    CLASS GRV-UPPER-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                 
008600    CLASS GRV-LOWER-CLASS IS "abcdefghijklmnopqrstuvwxyz"                 
008700    CLASS GRV-DIGIT-CLASS IS "0123456789".                                
008800*                                                                         
008900 INPUT-OUTPUT SECTION.                                                    
009000 FILE-CONTROL.                                                            
009100*                                                                         
009200    SELECT GRVWORK       ASSIGN TO UTS-S-GRVWORK                          
009300     ORGANIZATION IS     SEQUENTIAL                                       
009400     ACCESS MODE  IS     SEQUENTIAL                                       
009500     FILE STATUS  IS     WRK-FS-GRVWORK.                                  
009600*                                                                         
009700    SELECT GRVCSVO       ASSIGN TO UTS-S-GRVCSVO                          
009800     ORGANIZATION IS     SEQUENTIAL                                       
009900     ACCESS MODE  IS     SEQUENTIAL                                       
010000     FILE STATUS  IS     WRK-FS-GRVCSVO.                                  
010100*                                                                         
010200* ================================================================        
010300*               D A T A      D I V I S I O N                              
010400* ================================================================        
010500 DATA DIVISION.                                                           
010600 FILE SECTION.                                                            
010700*                                                                         
010800 FD  GRVWORK                                                              
010900    RECORDING MODE IS F                                                   
011000    LABEL RECORD   IS STANDARD                                            
011100    BLOCK CONTAINS 00 RECORDS.                                            
011200 01  FD-REG-GRVWORK.                                                      
011300    COPY 'GRVOBJ01'.                                                      
011400*                                                                         
011500 FD  GRVCSVO                                                              
011600    RECORDING MODE IS F                                                   
011700    LABEL RECORD   IS STANDARD                                            
011800    BLOCK CONTAINS 00 RECORDS.                                            
011900 01  FD-REG-GRVCSVO.                                                      
012000    COPY 'GRVCSV01'.                                                      
012100*                                                                         
012200* ----------------------------------------------------------------        
012300* WORKING-STORAGE SECTION                                                 
012400* ----------------------------------------------------------------        
012500 WORKING-STORAGE SECTION.                                                 
012600*                                                                         
012700* CONTROL SWITCHES AND COUNTERS                                           
012800 77  WRK-GRVWORK-REGS-COUNTER      PIC S9(06) COMP                        
012900    VALUE ZERO.                                                           
013000 77  WRK-GRVCSVO-LINES-COUNTER     PIC S9(06) COMP                        
013100    VALUE ZERO.                                                           
013200 77  WRK-CLASSIFIED-COUNTER        PIC S9(06) COMP                        
013300    VALUE ZERO.                                                           
013400*                                                                         
013500 77  WRK-GRVWORK-EOF               PIC X(03) VALUE SPACES.                
013600*                                                                         
013700* FILE-STATUS FIELDS                                                      
013800 01  WRK-FILE-STATUS.                                                     
013900     03  WRK-FS-GRVWORK             PIC X(02) VALUE '00'.                 
014000     03  WRK-FS-GRVCSVO             PIC X(02) VALUE '00'.                 
014100     03  FILLER                     PIC X(02).                            
014200*                                                                         
014300* ERROR LOG PASSED TO GRVGABND                                            
014400 01  WRK-ERROR-LOG.                                                       
014500     03  WRK-PROGRAM                PIC X(08) VALUE                       
014600    'GRVG0002'.                                                           
014700     03  WRK-ERROR-MSG              PIC X(30) VALUE SPACES.               
014800     03  WRK-ERROR-CODE             PIC X(30) VALUE SPACES.               
014900     03  WRK-ERROR-DATE             PIC X(10) VALUE SPACES.               
015000     03  WRK-ERROR-TIME             PIC X(08) VALUE SPACES.               
015100     03  FILLER                     PIC X(04).                            
015200 77  WRK-ABEND-PGM                  PIC X(08) VALUE                       
015300    'GRVGABND'.                                                           
015400*                                                                         
015500 01  WRK-RUN-DATE-TIME.                                                   
015600     03  WRK-RUN-DATE               PIC 9(06).                            
015700     03  WRK-RUN-TIME               PIC 9(08).                            
015800     03  FILLER                     PIC X(04).                            
015900*                                                                         
016000* EPOCH-DATE COMPUTATION SCRATCH (JULIAN-DAY-NUMBER METHOD)               
016100 77  WRK-EPOCH-A                    PIC S9(04) COMP                       
016200    VALUE ZERO.                                                           
016300 77  WRK-EPOCH-Y                    PIC S9(06) COMP                       
016400    VALUE ZERO.                                                           
016500 77  WRK-EPOCH-M                    PIC S9(04) COMP                       
016600    VALUE ZERO.                                                           
016700 77  WRK-EPOCH-Y2                   PIC S9(06) COMP                       
016800    VALUE ZERO.                                                           
016900 77  WRK-EPOCH-M2                   PIC S9(04) COMP                       
017000    VALUE ZERO.                                                           
017100 77  WRK-EPOCH-TERM1                PIC S9(09) COMP                       
017200    VALUE ZERO.                                                           
017300 77  WRK-EPOCH-TERM2                PIC S9(09) COMP                       
017400    VALUE ZERO.                                                           
017500 77  WRK-EPOCH-TERM3                PIC S9(09) COMP                       
017600    VALUE ZERO.                                                           
017700 77  WRK-EPOCH-TERM4                PIC S9(09) COMP                       
017800    VALUE ZERO.                                                           
017900 77  WRK-EPOCH-TERM5                PIC S9(09) COMP                       
018000    VALUE ZERO.                                                           
018100 77  WRK-EPOCH-JDN                  PIC S9(09) COMP                       
018200    VALUE ZERO.                                                           
018300 77  WRK-EPOCH-DAYS                 PIC S9(09) COMP                       
018400    VALUE ZERO.                                                           
018500 77  WRK-TS-EPOCH-MS                PIC S9(18) VALUE ZERO.                
018600*                                                                         
018700* TYPE-CLASSIFICATION SCRATCH                                             
018800 01  WRK-CLASS-FIELDS.                                                    
018900     03  WRK-NAME-UC                PIC X(64) VALUE SPACES.               
019000     03  WRK-NAME-LC                PIC X(64) VALUE SPACES.               
019100     03  FILLER                     PIC X(04).                            
019200 77  WRK-TALLY                      PIC S9(04) COMP                       
019300    VALUE ZERO.                                                           
019400 77  WRK-FIRST-SPACE-POS            PIC S9(04) COMP                       
019500    VALUE ZERO.                                                           
019600 77  WRK-TOK-LEN                    PIC S9(04) COMP                       
019700    VALUE ZERO.                                                           
019800*                                                                         
019900* CSV NUMBER-FORMATTING SCRATCH - GRV-050                                 
020000 77  WRK-FMT-SOURCE                 PIC S9(18)V9(06)                      
020100    VALUE ZERO.                                                           
020200 01  WRK-FMT-EDITED                 PIC -(17)9.999999.                    
020300 01  WRK-FMT-EDITED-SPLIT REDEFINES WRK-FMT-EDITED.                       
020400     05  WRK-FMT-INT-PART           PIC X(18).                            
020500     05  WRK-FMT-DOT                PIC X(01).                            
020600     05  WRK-FMT-FRAC-PART          PIC X(06).                            
020700 01  WRK-FMT-WORK-AREA.                                                   
020800     03  WRK-FMT-INT-COMPACT        PIC X(19) VALUE SPACES.               
020900     03  WRK-FMT-FRAC-TRIM          PIC X(06) VALUE SPACES.               
021000     03  WRK-FMT-RESULT             PIC X(26) VALUE SPACES.               
021100     03  FILLER                     PIC X(04).                            
021200 77  WRK-FMT-LEN                    PIC S9(02) COMP                       
021300    VALUE ZERO.                                                           
021400 77  WRK-FMT-POS                    PIC S9(02) COMP                       
021500    VALUE ZERO.                                                           
021600*                                                                         
021700* NAME/TYPE TEXT-TRIM SCRATCH - SPACE-PADDED FIELDS ARE                   
021800* TRIMMED TO THEIR ACTUAL LENGTH BEFORE GOING TO THE CSV                  
021900 77  WRK-TRIM-SOURCE               PIC X(64) VALUE SPACES.                
022000 77  WRK-TRIM-MAXLEN               PIC S9(02) COMP                        
022100    VALUE ZERO.                                                           
022200 77  WRK-TRIM-LEN                  PIC S9(02) COMP                        
022300    VALUE ZERO.                                                           
022400*                                                                         
022500* OUTPUT DETAIL-LINE BUILD AREA                                           
022600 01  WRK-DETAIL-LINE                PIC X(200) VALUE SPACES.              
022700 01  WRK-DETAIL-LINE-CHECK REDEFINES WRK-DETAIL-LINE.                     
022800     03  WRK-DETAIL-LINE-HEAD       PIC X(132).                           
022900     03  WRK-DETAIL-LINE-TAIL       PIC X(68).                            
023000 77  WRK-DETAIL-PTR                 PIC S9(04) COMP                       
023100    VALUE 1.                                                              
023200*                                                                         
023300* ================================================================        
023400*             L I N K A G E      S E C T I O N                            
023500* ================================================================        
023600 LINKAGE SECTION.                                                         
023700*                                                                         
023800* ORBIT-DATE PARM CARD - EXEC PARM=(YYYYMMDD) - GRV-003                   
023900 01  LK-PARM-CARD.                                                        
024000     05  LK-PARM-DATE-TEXT          PIC X(08).                            
024100     05  LK-PARM-DATE-SPLIT REDEFINES LK-PARM-DATE-TEXT.                  
024200         10  LK-PARM-YYYY           PIC 9(04).                            
024300         10  LK-PARM-MM             PIC 9(02).                            
024400         10  LK-PARM-DD             PIC 9(02).                            
024500     05  FILLER                     PIC X(02).                            
024600*                                                                         
024700* ================================================================        
024800*         P R O C E D U R E      D I V I S I O N                          
024900* ================================================================        
025000 PROCEDURE DIVISION USING LK-PARM-CARD.                                   
025100*                                                                         
025200* ----------------------------------------------------------------        
025300* 0000 SERIES - MAIN LINE                                                 
025400* ----------------------------------------------------------------        
025500 0000-MAIN-PROCESS               SECTION.                                 
025600*                                                                         
025700       PERFORM 1000-INITIALIZE                                            
025800       PERFORM 2000-PROCESS-WORK-FILE                                     
025900           UNTIL WRK-GRVWORK-EOF = 'CLOSED'                               
026000       PERFORM 8000-FINISH-UP                                             
026100       STOP RUN.                                                          
026200*                                                                         
026300 0000-99-EXIT.                    EXIT.                                   
026400*                                                                         
026500* 1000 SERIES - INITIALIZATION AND HEADER-SECTION WRITE                   
026600 1000-INITIALIZE                 SECTION.                                 
026700*                                                                         
026800       ACCEPT WRK-RUN-DATE FROM DATE                                      
026900       ACCEPT WRK-RUN-TIME FROM TIME                                      
027000       DISPLAY 'GRVG0002 - START OF RUN ---------------------'            
027100       PERFORM 1200-OPEN-FILES                                            
027200       PERFORM 1400-COMPUTE-EPOCH-MS                                      
027300       PERFORM 1600-WRITE-HEADER-SECTIONS                                 
027400       PERFORM 2100-READ-GRVWORK.                                         
027500*                                                                         
027600 1000-99-EXIT.                    EXIT.                                   
027700*                                                                         
027800 1200-OPEN-FILES                 SECTION.                                 
027900*                                                                         
028000       OPEN INPUT  GRVWORK                                                
028100       IF WRK-FS-GRVWORK = '35'                                           
028200           DISPLAY 'GRVG0002 - NO WORK FILE PRESENT -'                    
028300               ' NOTHING TO REPORT, ENDING RUN'                           
028400           STOP RUN                                                       
028500       END-IF                                                             
028600       IF WRK-FS-GRVWORK NOT = '00'                                       
028700           MOVE 'OPEN GRVWORK FAILED'   TO WRK-ERROR-MSG                  
028800           MOVE WRK-FS-GRVWORK           TO WRK-ERROR-CODE                
028900           PERFORM 9999-CALL-ABEND-PGM                                    
029000       END-IF                                                             
029100       OPEN OUTPUT GRVCSVO                                                
029200       IF WRK-FS-GRVCSVO NOT = '00'                                       
029300           MOVE 'OPEN GRVCSVO FAILED'   TO WRK-ERROR-MSG                  
029400           MOVE WRK-FS-GRVCSVO           TO WRK-ERROR-CODE                
029500           PERFORM 9999-CALL-ABEND-PGM                                    
029600       END-IF.                                                            
029700*                                                                         
029800 1200-99-EXIT.                    EXIT.                                   
029900*                                                                         
030000* JULIAN-DAY-NUMBER METHOD - CONVERTS THE PARM ORBIT DATE TO              
030100* EPOCH MILLISECONDS.  FLIEGEL AND VAN FLANDERN, 1968 - THE               
030200* SAME FORMULA THE SHOP USES IN THE UTS DATE-BRIDGE ROUTINES.             
030300 1400-COMPUTE-EPOCH-MS           SECTION.                                 
030400*                                                                         
030500       MOVE LK-PARM-YYYY TO WRK-EPOCH-Y                                   
030600       MOVE LK-PARM-MM   TO WRK-EPOCH-M                                   
030700       COMPUTE WRK-EPOCH-A = (14 - WRK-EPOCH-M) / 12                      
030800       COMPUTE WRK-EPOCH-Y2 =                                             
030900           WRK-EPOCH-Y + 4800 - WRK-EPOCH-A                               
031000       COMPUTE WRK-EPOCH-M2 =                                             
031100           WRK-EPOCH-M + (12 * WRK-EPOCH-A) - 3                           
031200       COMPUTE WRK-EPOCH-TERM1 =                                          
031300           ((153 * WRK-EPOCH-M2) + 2) / 5                                 
031400       COMPUTE WRK-EPOCH-TERM2 = 365 * WRK-EPOCH-Y2                       
031500       COMPUTE WRK-EPOCH-TERM3 = WRK-EPOCH-Y2 / 4                         
031600       COMPUTE WRK-EPOCH-TERM4 = WRK-EPOCH-Y2 / 100                       
031700       COMPUTE WRK-EPOCH-TERM5 = WRK-EPOCH-Y2 / 400                       
031800       COMPUTE WRK-EPOCH-JDN =                                            
031900           LK-PARM-DD + WRK-EPOCH-TERM1 + WRK-EPOCH-TERM2                 
032000           + WRK-EPOCH-TERM3 - WRK-EPOCH-TERM4                            
032100           + WRK-EPOCH-TERM5 - 32045                                      
032200       COMPUTE WRK-EPOCH-DAYS = WRK-EPOCH-JDN - 2440588                   
032300       COMPUTE WRK-TS-EPOCH-MS =                                          
032400           WRK-EPOCH-DAYS * 86400000.                                     
032500*                                                                         
032600 1400-99-EXIT.                    EXIT.                                   
032700*                                                                         
032800* 1600 SERIES - THE FOUR FIXED LINES AHEAD OF THE DETAIL ROWS             
032900 1600-WRITE-HEADER-SECTIONS      SECTION.                                 
033000*                                                                         
033100       PERFORM 1610-WRITE-TIMESTAMP-SECTION                               
033200       PERFORM 1650-WRITE-COMMENT-SECTION                                 
033300       PERFORM 1690-WRITE-DETAIL-HEADER.                                  
033400*                                                                         
033500 1600-99-EXIT.                    EXIT.                                   
033600*                                                                         
033700 1610-WRITE-TIMESTAMP-SECTION    SECTION.                                 
033800*                                                                         
033900       MOVE SPACES         TO GRVCSV-LINE-TEXT                            
034000       MOVE 'TimeStamp'    TO GRVCSV-LINE-TEXT                            
034100       WRITE FD-REG-GRVCSVO                                               
034200       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER                                 
034300       MOVE WRK-TS-EPOCH-MS TO WRK-FMT-SOURCE                             
034400       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
034500       MOVE SPACES          TO GRVCSV-LINE-TEXT                           
034600       MOVE WRK-FMT-RESULT  TO GRVCSV-LINE-TEXT                           
034700       WRITE FD-REG-GRVCSVO                                               
034800       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER.                                
034900*                                                                         
035000 1610-99-EXIT.                    EXIT.                                   
035100*                                                                         
035200 1650-WRITE-COMMENT-SECTION      SECTION.                                 
035300*                                                                         
035400       MOVE SPACES        TO GRVCSV-LINE-TEXT                             
035500       MOVE 'Comment'     TO GRVCSV-LINE-TEXT                             
035600       WRITE FD-REG-GRVCSVO                                               
035700       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER                                 
035800       MOVE SPACES        TO GRVCSV-LINE-TEXT                             
035900       MOVE 'From JPL horizon data' TO GRVCSV-LINE-TEXT                   
036000       WRITE FD-REG-GRVCSVO                                               
036100       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER.                                
036200*                                                                         
036300 1650-99-EXIT.                    EXIT.                                   
036400*                                                                         
036500 1690-WRITE-DETAIL-HEADER        SECTION.                                 
036600*                                                                         
036700       MOVE SPACES TO GRVCSV-LINE-TEXT                                    
036800       STRING 'Name,Type,Mass,Density,PositionX,PositionY,'               
036900              'PositionZ,VelocityX,VelocityY,VelocityZ'                   
037000           DELIMITED BY SIZE                                              
037100           INTO GRVCSV-LINE-TEXT                                          
037200       WRITE FD-REG-GRVCSVO                                               
037300       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER.                                
037400*                                                                         
037500 1690-99-EXIT.                    EXIT.                                   
037600*                                                                         
037700* ----------------------------------------------------------------        
037800* 2000 SERIES - MAIN LINE-BY-LINE PASS OF THE GRVWORK FILE                
037900* ----------------------------------------------------------------        
038000 2000-PROCESS-WORK-FILE          SECTION.                                 
038100*                                                                         
038200       IF GRVOBJ-TYPE = SPACES                                            
038300           PERFORM 2200-CLASSIFY-OBJECT                                   
038400           ADD 1 TO WRK-CLASSIFIED-COUNTER                                
038500       END-IF                                                             
038600       PERFORM 2400-WRITE-DETAIL-LINE                                     
038700       ADD 1 TO WRK-GRVWORK-REGS-COUNTER                                  
038800       PERFORM 2100-READ-GRVWORK.                                         
038900*                                                                         
039000 2000-99-EXIT.                    EXIT.                                   
039100*                                                                         
039200 2100-READ-GRVWORK               SECTION.                                 
039300*                                                                         
039400       READ GRVWORK                                                       
039500           AT END MOVE 'CLOSED' TO WRK-GRVWORK-EOF                        
039600       END-READ.                                                          
039700*                                                                         
039800 2100-99-EXIT.                    EXIT.                                   
039900*                                                                         
040000* ----------------------------------------------------------------        
040100* 2200 SERIES - TYPE CLASSIFICATION CASCADE, FIRST MATCH WINS             
040200* RULE ORDER IS SIGNIFICANT - GRV-016.  DO NOT RE-SEQUENCE.               
040300* ----------------------------------------------------------------        
040400 2200-CLASSIFY-OBJECT            SECTION.                                 
040500*                                                                         
040600       MOVE GRVOBJ-NAME TO WRK-NAME-UC                                    
040700       INSPECT WRK-NAME-UC CONVERTING                                     
040800           'abcdefghijklmnopqrstuvwxyz' TO                                
040900           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
041000       MOVE GRVOBJ-NAME TO WRK-NAME-LC                                    
041100       INSPECT WRK-NAME-LC CONVERTING                                     
041200           'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                
041300           'abcdefghijklmnopqrstuvwxyz'                                   
041400* GRV-068 - CASCADE RE-CAST AS A NUMBERED-PARAGRAPH RANGE, RULE           
041500* PARAGRAPHS FALL THROUGH TO THE NEXT RULE UNLESS THEY MATCH, IN          
041600* WHICH CASE THEY BRANCH PAST THE REST OF THE RANGE.                      
041700       PERFORM 2210-CLASSIFY-BY-MASS THRU 2295-CLASSIFY-EXIT              
041800       MOVE 'Y' TO GRVOBJ-TYPE-KNOWN-SW.                                  
041900*                                                                         
042000 2200-99-EXIT.                    EXIT.                                   
042100*                                                                         
042200* RULE 1 - MASS KNOWN AND UNDER 1,000,000 KG => SPACECRAFT                
042300 2210-CLASSIFY-BY-MASS.                                                   
042400*                                                                         
042500       IF GRVOBJ-MASS NOT = -1                                            
042600           AND GRVOBJ-MASS < 1000000                                      
042700           MOVE 'SPACECRAFT' TO GRVOBJ-TYPE                               
042800           GO TO 2295-CLASSIFY-EXIT                                       
042900       END-IF.                                                            
043000*                                                                         
043100* RULE 2 - NAME IS EXACTLY "SUN (10)" => STAR                             
043200 2220-CLASSIFY-SUN.                                                       
043300*                                                                         
043400       IF WRK-NAME-UC = 'SUN (10)'                                        
043500           MOVE 'STAR' TO GRVOBJ-TYPE                                     
043600           GO TO 2295-CLASSIFY-EXIT                                       
043700       END-IF.                                                            
043800*                                                                         
043900* RULE 3 - ONE OF THE EIGHT MAJOR PLANETS => PLANET                       
044000 2230-CLASSIFY-MAJOR-PLANET.                                              
044100*                                                                         
044200       IF WRK-NAME-UC = 'MERCURY' OR WRK-NAME-UC = 'VENUS'                
044300           OR WRK-NAME-UC = 'EARTH'  OR WRK-NAME-UC = 'MARS'              
044400           OR WRK-NAME-UC = 'JUPITER'                                     
044500           OR WRK-NAME-UC = 'SATURN'                                      
044600           OR WRK-NAME-UC = 'URANUS'                                      
044700           OR WRK-NAME-UC = 'NEPTUNE'                                     
044800           MOVE 'PLANET' TO GRVOBJ-TYPE                                   
044900           GO TO 2295-CLASSIFY-EXIT                                       
045000       END-IF.                                                            
045100*                                                                         
045200* RULE 4 - NAME CONTAINS A SPACECRAFT/OBSERVATORY HINT                    
045300 2240-CLASSIFY-SPACECRAFT-NAME.                                           
045400*                                                                         
045500       MOVE ZERO TO WRK-TALLY                                             
045600       INSPECT WRK-NAME-UC TALLYING WRK-TALLY                             
045700           FOR ALL 'SPACECRAFT'                                           
045800       IF WRK-TALLY = ZERO                                                
045900           INSPECT WRK-NAME-UC TALLYING WRK-TALLY                         
046000               FOR ALL 'TELESCOPE'                                        
046100       END-IF                                                             
046200       IF WRK-TALLY = ZERO                                                
046300           INSPECT WRK-NAME-UC TALLYING WRK-TALLY                         
046400               FOR ALL 'OBSERVATORY'                                      
046500       END-IF                                                             
046600       IF WRK-TALLY = ZERO                                                
046700           INSPECT WRK-NAME-UC TALLYING WRK-TALLY                         
046800               FOR ALL '6Q0B44E'                                          
046900       END-IF                                                             
047000       IF WRK-TALLY > ZERO                                                
047100           MOVE 'SPACECRAFT' TO GRVOBJ-TYPE                               
047200           GO TO 2295-CLASSIFY-EXIT                                       
047300       END-IF.                                                            
047400*                                                                         
047500* RULE 5 - NAME CONTAINS A COMET/NEOCP HINT => ASTEROID                   
047600 2250-CLASSIFY-ASTEROID-HINT.                                             
047700*                                                                         
047800       MOVE ZERO TO WRK-TALLY                                             
047900       INSPECT WRK-NAME-UC TALLYING WRK-TALLY                             
048000           FOR ALL 'NEOCP'                                                
048100       IF WRK-TALLY = ZERO                                                
048200           INSPECT WRK-NAME-UC TALLYING WRK-TALLY                         
048300               FOR ALL 'LOVEJOY'                                          
048400       END-IF                                                             
048500       IF WRK-TALLY > ZERO                                                
048600           MOVE 'ASTEROID' TO GRVOBJ-TYPE                                 
048700           GO TO 2295-CLASSIFY-EXIT                                       
048800       END-IF.                                                            
048900*                                                                         
049000* RULE 6 - SB:<MINOR-PLANET-NUMBER> ID, OR NAME CONTAINS                  
049100* "PLUTO" => DWARF_PLANET - GRV-029 FIX                                   
049200 2260-CLASSIFY-DWARF-PLANET.                                              
049300*                                                                         
049400       MOVE ZERO TO WRK-TALLY                                             
049500       IF GRVOBJ-ID-PREFIX = 'SB'                                         
049600           AND GRVOBJ-ID-COLON = ':'                                      
049700           IF GRVOBJ-ID-SUFFIX = '1'                                      
049800               OR GRVOBJ-ID-SUFFIX = '90377'                              
049900               OR GRVOBJ-ID-SUFFIX = '136199'                             
050000               OR GRVOBJ-ID-SUFFIX = '136108'                             
050100               OR GRVOBJ-ID-SUFFIX = '136472'                             
050200               OR GRVOBJ-ID-SUFFIX = '90482'                              
050300               OR GRVOBJ-ID-SUFFIX = '50000'                              
050400               OR GRVOBJ-ID-SUFFIX = '225088'                             
050500               MOVE 1 TO WRK-TALLY                                        
050600           END-IF                                                         
050700       END-IF                                                             
050800       IF WRK-TALLY = ZERO                                                
050900           INSPECT WRK-NAME-LC TALLYING WRK-TALLY                         
051000               FOR ALL 'pluto'                                            
051100       END-IF                                                             
051200       IF WRK-TALLY > ZERO                                                
051300           MOVE 'DWARF_PLANET' TO GRVOBJ-TYPE                             
051400           GO TO 2295-CLASSIFY-EXIT                                       
051500       END-IF.                                                            
051600*                                                                         
051700* RULE 7 - FIRST SPACE-TOKEN OF THE NAME IS ALL DIGITS                    
051800* (NUMBERED MINOR-PLANET CONVENTION) => ASTEROID                          
051900 2270-CLASSIFY-NUMBERED-ASTEROID.                                         
052000*                                                                         
052100       MOVE ZERO TO WRK-FIRST-SPACE-POS                                   
052200       INSPECT WRK-NAME-LC TALLYING WRK-FIRST-SPACE-POS                   
052300           FOR CHARACTERS BEFORE INITIAL ' '                              
052400       MOVE WRK-FIRST-SPACE-POS TO WRK-TOK-LEN                            
052500       IF WRK-TOK-LEN = ZERO                                              
052600           MOVE 1 TO WRK-TOK-LEN                                          
052700       END-IF                                                             
052800       IF WRK-NAME-LC(1:WRK-TOK-LEN) IS GRV-DIGIT-CLASS                   
052900           MOVE 'ASTEROID' TO GRVOBJ-TYPE                                 
053000           GO TO 2295-CLASSIFY-EXIT                                       
053100       END-IF.                                                            
053200*                                                                         
053300* RULE 8 - DEFAULT / FALLBACK => MOON                                     
053400 2280-CLASSIFY-DEFAULT-MOON.                                              
053500*                                                                         
053600       MOVE 'MOON' TO GRVOBJ-TYPE.                                        
053700*                                                                         
053800 2295-CLASSIFY-EXIT.                 EXIT.                                
053900*                                                                         
054000* ----------------------------------------------------------------        
054100* 2400 SERIES - DETAIL-LINE ASSEMBLY AND WRITE                            
054200* ----------------------------------------------------------------        
054300 2400-WRITE-DETAIL-LINE          SECTION.                                 
054400*                                                                         
054500       MOVE SPACES TO WRK-DETAIL-LINE                                     
054600       MOVE 1      TO WRK-DETAIL-PTR                                      
054700       MOVE GRVOBJ-NAME  TO WRK-TRIM-SOURCE                               
054800       MOVE 64           TO WRK-TRIM-MAXLEN                               
054900       PERFORM 2495-COMPUTE-TRIM-LEN                                      
055000       IF WRK-TRIM-LEN = ZERO                                             
055100           STRING ',' DELIMITED BY SIZE                                   
055200               INTO WRK-DETAIL-LINE                                       
055300               WITH POINTER WRK-DETAIL-PTR                                
055400       ELSE                                                               
055500           STRING WRK-TRIM-SOURCE(1:WRK-TRIM-LEN)                         
055600                   DELIMITED BY SIZE ',' DELIMITED BY SIZE                
055700               INTO WRK-DETAIL-LINE                                       
055800               WITH POINTER WRK-DETAIL-PTR                                
055900       END-IF                                                             
056000       MOVE GRVOBJ-TYPE  TO WRK-TRIM-SOURCE                               
056100       MOVE 13           TO WRK-TRIM-MAXLEN                               
056200       PERFORM 2495-COMPUTE-TRIM-LEN                                      
056300       IF WRK-TRIM-LEN = ZERO                                             
056400           STRING ',' DELIMITED BY SIZE                                   
056500               INTO WRK-DETAIL-LINE                                       
056600               WITH POINTER WRK-DETAIL-PTR                                
056700       ELSE                                                               
056800           STRING WRK-TRIM-SOURCE(1:WRK-TRIM-LEN)                         
056900                   DELIMITED BY SIZE ',' DELIMITED BY SIZE                
057000               INTO WRK-DETAIL-LINE                                       
057100               WITH POINTER WRK-DETAIL-PTR                                
057200       END-IF                                                             
057300       MOVE GRVOBJ-MASS TO WRK-FMT-SOURCE                                 
057400       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
057500       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
057600              ',' DELIMITED BY SIZE                                       
057700           INTO WRK-DETAIL-LINE                                           
057800           WITH POINTER WRK-DETAIL-PTR                                    
057900       MOVE GRVOBJ-DENSITY TO WRK-FMT-SOURCE                              
058000       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
058100       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
058200              ',' DELIMITED BY SIZE                                       
058300           INTO WRK-DETAIL-LINE                                           
058400           WITH POINTER WRK-DETAIL-PTR                                    
058500       MOVE GRVOBJ-POSITION-X TO WRK-FMT-SOURCE                           
058600       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
058700       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
058800              ',' DELIMITED BY SIZE                                       
058900           INTO WRK-DETAIL-LINE                                           
059000           WITH POINTER WRK-DETAIL-PTR                                    
059100       MOVE GRVOBJ-POSITION-Y TO WRK-FMT-SOURCE                           
059200       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
059300       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
059400              ',' DELIMITED BY SIZE                                       
059500           INTO WRK-DETAIL-LINE                                           
059600           WITH POINTER WRK-DETAIL-PTR                                    
059700       MOVE GRVOBJ-POSITION-Z TO WRK-FMT-SOURCE                           
059800       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
059900       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
060000              ',' DELIMITED BY SIZE                                       
060100           INTO WRK-DETAIL-LINE                                           
060200           WITH POINTER WRK-DETAIL-PTR                                    
060300       MOVE GRVOBJ-VELOCITY-X TO WRK-FMT-SOURCE                           
060400       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
060500       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
060600              ',' DELIMITED BY SIZE                                       
060700           INTO WRK-DETAIL-LINE                                           
060800           WITH POINTER WRK-DETAIL-PTR                                    
060900       MOVE GRVOBJ-VELOCITY-Y TO WRK-FMT-SOURCE                           
061000       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
061100       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
061200              ',' DELIMITED BY SIZE                                       
061300           INTO WRK-DETAIL-LINE                                           
061400           WITH POINTER WRK-DETAIL-PTR                                    
061500       MOVE GRVOBJ-VELOCITY-Z TO WRK-FMT-SOURCE                           
061600       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
061700       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
061800           INTO WRK-DETAIL-LINE                                           
061900           WITH POINTER WRK-DETAIL-PTR                                    
062000       IF WRK-DETAIL-LINE-TAIL NOT = SPACES                               
062100           DISPLAY 'GRVG0002 - WARNING - DETAIL LINE OVER'                
062200               ' 132 BYTES - CHECK GRVOBJ-NAME WIDTH'                     
062300       END-IF                                                             
062400       MOVE SPACES         TO GRVCSV-LINE-TEXT                            
062500       MOVE WRK-DETAIL-LINE TO GRVCSV-LINE-TEXT                           
062600       WRITE FD-REG-GRVCSVO                                               
062700       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER.                                
062800*                                                                         
062900 2400-99-EXIT.                    EXIT.                                   
063000*                                                                         
063100* ----------------------------------------------------------------        
063200* 2480 SERIES - CSV NUMBER FORMATTING (GRV-050) - DECIMAL POINT,          
063300* NO GROUPING, TRAILING ZEROS SUPPRESSED.  WRK-FMT-SOURCE IS              
063400* SET BY THE CALLER BEFORE EACH PERFORM; WRK-FMT-RESULT IS THE            
063500* LEFT-JUSTIFIED TEXT ANSWER.                                             
063600* ----------------------------------------------------------------        
063700 2480-FORMAT-NUMERIC-FIELD       SECTION.                                 
063800*                                                                         
063900       MOVE WRK-FMT-SOURCE TO WRK-FMT-EDITED                              
064000       PERFORM 2482-TRIM-FRACTION                                         
064100       PERFORM 2484-COMPACT-INTEGER                                       
064200       MOVE SPACES TO WRK-FMT-RESULT                                      
064300       IF WRK-FMT-FRAC-TRIM = SPACES                                      
064400           MOVE WRK-FMT-INT-COMPACT TO WRK-FMT-RESULT                     
064500       ELSE                                                               
064600           STRING WRK-FMT-INT-COMPACT DELIMITED BY SPACE                  
064700                  '.' DELIMITED BY SIZE                                   
064800                  WRK-FMT-FRAC-TRIM DELIMITED BY SPACE                    
064900               INTO WRK-FMT-RESULT                                        
065000       END-IF.                                                            
065100*                                                                         
065200 2480-99-EXIT.                    EXIT.                                   
065300*                                                                         
065400 2482-TRIM-FRACTION              SECTION.                                 
065500*                                                                         
065600       MOVE WRK-FMT-FRAC-PART TO WRK-FMT-FRAC-TRIM                        
065700       MOVE 6 TO WRK-FMT-LEN                                              
065800       PERFORM 2483-STRIP-TRAILING-ZERO                                   
065900           UNTIL WRK-FMT-LEN = 0                                          
066000           OR WRK-FMT-FRAC-TRIM(WRK-FMT-LEN:1) NOT = '0'                  
066100       IF WRK-FMT-LEN = 0                                                 
066200           MOVE SPACES TO WRK-FMT-FRAC-TRIM                               
066300       ELSE                                                               
066400           IF WRK-FMT-LEN < 6                                             
066500               MOVE SPACES TO                                             
066600                   WRK-FMT-FRAC-TRIM(WRK-FMT-LEN + 1:                     
066700                       6 - WRK-FMT-LEN)                                   
066800           END-IF                                                         
066900       END-IF.                                                            
067000*                                                                         
067100 2482-99-EXIT.                    EXIT.                                   
067200*                                                                         
067300 2483-STRIP-TRAILING-ZERO        SECTION.                                 
067400*                                                                         
067500       SUBTRACT 1 FROM WRK-FMT-LEN.                                       
067600*                                                                         
067700 2483-99-EXIT.                    EXIT.                                   
067800*                                                                         
067900 2484-COMPACT-INTEGER            SECTION.                                 
068000*                                                                         
068100       MOVE 1 TO WRK-FMT-POS                                              
068200       PERFORM 2485-SCAN-FORWARD                                          
068300           UNTIL WRK-FMT-POS > 18                                         
068400           OR WRK-FMT-INT-PART(WRK-FMT-POS:1) NOT = SPACE                 
068500       MOVE SPACES TO WRK-FMT-INT-COMPACT                                 
068600       IF WRK-FMT-POS > 18                                                
068700           MOVE '0' TO WRK-FMT-INT-COMPACT(1:1)                           
068800       ELSE                                                               
068900           MOVE WRK-FMT-INT-PART(WRK-FMT-POS:)                            
069000               TO WRK-FMT-INT-COMPACT                                     
069100       END-IF.                                                            
069200*                                                                         
069300 2484-99-EXIT.                    EXIT.                                   
069400*                                                                         
069500 2485-SCAN-FORWARD               SECTION.                                 
069600*                                                                         
069700       ADD 1 TO WRK-FMT-POS.                                              
069800*                                                                         
069900 2485-99-EXIT.                    EXIT.                                   
070000*                                                                         
070100* ----------------------------------------------------------------        
070200* 2495 SERIES - TRIM TRAILING SPACES FROM A NAME/TYPE FIELD               
070300* ----------------------------------------------------------------        
070400 2495-COMPUTE-TRIM-LEN           SECTION.                                 
070500*                                                                         
070600       MOVE WRK-TRIM-MAXLEN TO WRK-TRIM-LEN                               
070700       PERFORM 2496-TRIM-BACK-UP                                          
070800           UNTIL WRK-TRIM-LEN = 0                                         
070900           OR WRK-TRIM-SOURCE(WRK-TRIM-LEN:1) NOT = SPACE.                
071000*                                                                         
071100 2495-99-EXIT.                    EXIT.                                   
071200*                                                                         
071300 2496-TRIM-BACK-UP               SECTION.                                 
071400*                                                                         
071500       SUBTRACT 1 FROM WRK-TRIM-LEN.                                      
071600*                                                                         
071700 2496-99-EXIT.                    EXIT.                                   
071800*                                                                         
071900* ----------------------------------------------------------------        
072000* 8000/9999 SERIES - RUN SUMMARY, CLOSE-DOWN, ABEND CALL-OUT              
072100* ----------------------------------------------------------------        
072200 8000-FINISH-UP                  SECTION.                                 
072300*                                                                         
072400       DISPLAY 'GRVG0002 - RUN SUMMARY -----------------------'           
072500       DISPLAY '  OBJECTS READ.........: '                                
072600           WRK-GRVWORK-REGS-COUNTER                                       
072700       DISPLAY '  OBJECTS CLASSIFIED....: '                               
072800           WRK-CLASSIFIED-COUNTER                                         
072900       DISPLAY '  CSV LINES WRITTEN.....: '                               
073000           WRK-GRVCSVO-LINES-COUNTER                                      
073100       CLOSE GRVWORK GRVCSVO.                                             
073200*                                                                         
073300 8000-99-EXIT.                    EXIT.                                   
073400*                                                                         
073500 9999-CALL-ABEND-PGM             SECTION.                                 
073600*                                                                         
073700       MOVE WRK-RUN-DATE TO WRK-ERROR-DATE                                
073800       MOVE WRK-RUN-TIME TO WRK-ERROR-TIME                                
073900       CALL WRK-ABEND-PGM USING WRK-ERROR-LOG                             
074000       STOP RUN.                                                          
074100*                                                                         
074200 9999-99-EXIT.                    EXIT.                                   
