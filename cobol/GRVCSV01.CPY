000100* ================================================================        
000200* COPYBOOK....: GRVCSV01                                                  
000300* PROJECT.....: GRAVITY OBJECT REGISTRATION - GRAVREG                     
000400* GOAL........: ONE LINE OF THE OUTPUT CSV REPORT (GRVCSVO)               
000500*               - TIMESTAMP/COMMENT HEADER LINES, THE 10-                 
000600*               COLUMN DETAIL HEADER, AND ONE DETAIL LINE PER             
000700*               GRAVITY OBJECT.  BUILT BY STRING, NOT COLUMN-             
000800*               FIXED.                                                    
000900* USED BY.....: GRVG0002                                                  
001000* RECFM.......: FB   LRECL 00200                                          
001100* ================================================================        
001200*                                                                         
001300* CHANGE LOG                                                              
001400* ---- ---------- ---- ------- --------------------------                 
001500* 0001 1994-03-02 CAV  GRV-004 ORIGINAL LAYOUT.                           
001600* 0002 1998-09-14 JRC  GRV-039 WIDENED TO 200 BYTES - SOME                
001700*                              10-COLUMN DETAIL LINES WITH                
001800*                              50-DP MASS VALUES OVERRAN                  
001900*                              THE OLD 132-BYTE LINE.                     
002000* ---- ---------- ---- ------- --------------------------                 
002100*                                                                         
002200     03  GRVCSV-LINE-TEXT                PIC X(200).                      
