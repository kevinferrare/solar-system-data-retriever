000100* ================================================================        
000200* COPYBOOK....: GRVCOR01                                                  
000300* PROJECT.....: GRAVITY OBJECT REGISTRATION - GRAVREG                     
000400* GOAL........: ONE LINE OF THE PHYSICAL-DATA CORRECTIONS                 
000500*               FILE (GRVCORR) - AN OPTIONAL, ANALYST-                    
000600*               MAINTAINED CSV OF ID/NAME/MASS/DENSITY OVER-              
000700*               RIDES, NO HEADER LINE, COMMA-DELIMITED.                   
000800* USED BY.....: GRVG0001                                                  
000900* RECFM.......: FB   LRECL 00160                                          
001000* ================================================================        
001100*                                                                         
001200* CHANGE LOG                                                              
001300* ---- ---------- ---- ------- --------------------------                 
001400* 0001 1994-03-02 CAV  GRV-004 ORIGINAL LAYOUT.                           
001500* ---- ---------- ---- ------- --------------------------                 
001600*                                                                         
001700     03  GRVCOR-LINE-TEXT                PIC X(160).                      
001800* RAW CSV: ID,NAME,MASS,DENSITY - SPLIT BY GRVG0001 VIA                   
001900* UNSTRING; MASS/DENSITY MAY BE TEXT OR EMPTY.                            
