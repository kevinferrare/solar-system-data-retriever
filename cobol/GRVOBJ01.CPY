000100* ================================================================        
000200* COPYBOOK....: GRVOBJ01                                                  
000300* PROJECT.....: GRAVITY OBJECT REGISTRATION - GRAVREG                     
000400* GOAL........: GRAVITY-OBJECT WORKING RECORD.  ONE ENTRY PER             
000500*               CELESTIAL / SPACECRAFT OBJECT PARSED FROM THE             
000600*               HORIZONS RAW-DATA EXTRACT (GRVRAW) AND, WHERE             
000700*               PRESENT, OVERRIDDEN BY THE PHYSICAL-DATA COR-             
000800*               RECTIONS FILE (GRVCORR).                                  
000900* USED BY.....: GRVG0001 (BUILDS THE RECORD - PARSE + OVER-               
001000*               RIDE), GRVG0002 (CLASSIFIES + WRITES THE CSV)             
001100* RECFM.......: FB   LRECL 00300                                          
001200* ================================================================        
001300*                                                                         
001400* CHANGE LOG                                                              
001500* ---- ---------- ---- ------- --------------------------                 
001600* SEQ  DATE       WHO  TKT     DESCRIPTION                                
001700* ---- ---------- ---- ------- --------------------------                 
001800* 0001 1994-02-11 CAV  GRV-001 ORIGINAL LAYOUT.                           
001900* 0002 1994-06-30 CAV  GRV-014 ADDED VELOCITY FIELDS - PHASE              
002000*                              2 OF THE ORBIT-STATE REQUEST.              
002100* 0003 1996-01-09 JRC  GRV-027 WIDENED GRVOBJ-NAME TO X(64)               
002200*                              FOR LONG SPACECRAFT NAMES.                 
002300* 0004 1999-11-02 JRC  GRV-041 Y2K: NO DATE FIELDS IN THIS                
002400*                              RECORD - REVIEWED, NO CHANGE.              
002500* 0005 2003-08-19 LFA  GRV-058 ADDED GRVOBJ-ID-SPLIT REDEFINE             
002600*                              FOR THE DWARF-PLANET ID TEST.              
002700* ---- ---------- ---- ------- --------------------------                 
002800*                                                                         
002900     03  GRVOBJ-ID                       PIC X(32).                       
003000* OBJECT ID AS CARRIED ON THE $$OBJID MARKER, E.G. MB:399                 
003100     03  GRVOBJ-ID-SPLIT REDEFINES GRVOBJ-ID.                             
003200         05  GRVOBJ-ID-PREFIX            PIC X(02).                       
003300         05  GRVOBJ-ID-COLON             PIC X(01).                       
003400         05  GRVOBJ-ID-SUFFIX            PIC X(29).                       
003500     03  GRVOBJ-NAME                     PIC X(64).                       
003600* DISPLAY NAME, FROM "TARGET BODY NAME" OR "NAME" KEY                     
003700     03  GRVOBJ-TYPE                     PIC X(13).                       
003800         88  GRVOBJ-TYPE-STAR            VALUE 'STAR'.                    
003900         88  GRVOBJ-TYPE-PLANET          VALUE 'PLANET'.                  
004000         88  GRVOBJ-TYPE-DWARF-PLANET                                     
004100                                         VALUE 'DWARF_PLANET'.            
004200         88  GRVOBJ-TYPE-MOON            VALUE 'MOON'.                    
004300         88  GRVOBJ-TYPE-ASTEROID        VALUE 'ASTEROID'.                
004400         88  GRVOBJ-TYPE-SPACECRAFT      VALUE 'SPACECRAFT'.              
004500         88  GRVOBJ-TYPE-NOT-SET         VALUE SPACES.                    
004600     03  GRVOBJ-MASS                     PIC S9(18).                      
004700* KILOGRAMS, ROUNDED TO THE NEAREST WHOLE KG. -1 = UNKNOWN                
004800     03  GRVOBJ-DENSITY                  PIC S9(10)V9(6).                 
004900* KG PER CUBIC METRE.  -1 = UNKNOWN                                       
005000     03  GRVOBJ-POSITION-X               PIC S9(12)V9(6).                 
005100     03  GRVOBJ-POSITION-Y               PIC S9(12)V9(6).                 
005200     03  GRVOBJ-POSITION-Z               PIC S9(12)V9(6).                 
005300* METRES, JPL EPHEMERIS FRAME, AT THE ORBIT DATE                          
005400     03  GRVOBJ-VELOCITY-X               PIC S9(08)V9(6).                 
005500     03  GRVOBJ-VELOCITY-Y               PIC S9(08)V9(6).                 
005600     03  GRVOBJ-VELOCITY-Z               PIC S9(08)V9(6).                 
005700* METRES PER SECOND                                                       
005800     03  GRVOBJ-TYPE-KNOWN-SW            PIC X(01).                       
005900         88  GRVOBJ-TYPE-IS-KNOWN        VALUE 'Y'.                       
006000         88  GRVOBJ-TYPE-IS-UNKNOWN      VALUE 'N'.                       
006100     03  FILLER                          PIC X(60).                       
