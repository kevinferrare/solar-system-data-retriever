000100* ================================================================        
000200*         I D E N T I F I C A T I O N      D I V I S I O N                
000300* ================================================================        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     GRVGABND.                                                
000600 AUTHOR.         C A VIEGAS.                                              
000700 INSTALLATION.   GRAVREG BATCH SUITE.                                     
000800 DATE-WRITTEN.   05/03/1994.                                              
000900 DATE-COMPILED.                                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH ONLY.                      
001100* ----------------------------------------------------------------        
001200*     PROGRAM-ID..: GRVGABND.                                             
001300*     ANALYST.....: C A VIEGAS                                            
001400*     PROGRAMMER..: C A VIEGAS                                            
001500*     DATE........: 05/03/1994                                            
001600* ----------------------------------------------------------------        
001700*     PROJECT.....: GRAVITY OBJECT REGISTRATION - GRAVREG                 
001800* ----------------------------------------------------------------        
001900*     GOAL........: COMMON ABNORMAL-END ROUTINE FOR THE                   
002000*                   GRAVREG SUITE.  CALLED BY GRVG0001 AND                
002100*                   GRVG0002 WHENEVER A FILE-STATUS OR KEY-               
002200*                   SEQUENCE CONDITION MAKES FURTHER PROCESS-             
002300*                   ING UNSAFE.  DISPLAYS THE DIAGNOSTIC AND              
002400*                   STOPS THE RUN - NO RECOVERY IS ATTEMPTED.             
002500* ----------------------------------------------------------------        
002600*     FILES.......:  DDNAME          LRECL       INCLUDE/BOOK             
002700*                    NONE.                                                
002800* ----------------------------------------------------------------        
002900*     TABLE DB2...:  NONE.                                                
003000* ----------------------------------------------------------------        
003100*                                                                         
003200* CHANGE LOG                                                              
003300* ---- ---------- ---- ------- --------------------------                 
003400* SEQ  DATE       WHO  TKT     DESCRIPTION                                
003500* ---- ---------- ---- ------- --------------------------                 
003600* 0001 1994-03-05 CAV  GRV-002 ORIGINAL VERSION - COMMON ABEND            
003700*                              HANDLER FOR THE GRAVREG SUITE,             
003800*                              CALLED FROM EVERY GRVGnnnn STEP.           
003900* 0002 1996-01-09 JRC  GRV-028 ADDED THE FILE-STATUS NUMERIC              
004000*                              VIEW SO OPERATIONS DO NOT                  
004100*                              HAVE TO EYEBALL THE CODE.                  
004200* 0003 1998-12-01 JRC  GRV-040 Y2K REVIEW - NO DATE ARITHME-              
004300*                              TIC IN THIS PROGRAM, NO                    
004400*                              CHANGE REQUIRED.                           
004500* 0004 2004-05-17 LFA  GRV-061 DISPLAY NOW SHOWS THE TIME AS              
004600*                              AN HHMMSS NUMERIC VIEW, NOT                
004700*                              JUST HH:MM:SS TEXT (OPS REQ).              
004800* ---- ---------- ---- ------- --------------------------                 
004900*                                                                         
005000* ================================================================        
005100*            E N V I R O N M E N T      D I V I S I O N                   
005200* ================================================================        
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600    CLASS GRV-DIGIT-CLASS IS "0123456789".                                
005700*                                                                         
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000*                                                                         
006100* ================================================================        
006200*                   D A T A      D I V I S I O N                          
006300* ================================================================        
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*                                                                         
006700* ----------------------------------------------------------------        
006800*                   WORKING-STORAGE SECTION                               
006900* ----------------------------------------------------------------        
007000 WORKING-STORAGE SECTION.                                                 
007100*                                                                         
007200* SCRATCH AREA USED TO CHECK WHETHER THE ERROR-CODE PASSED                
007300* IN IS A PLAIN FILE-STATUS NUMBER (SO IT CAN BE ECHOED IN                
007400* A TIDIER FORM ON THE OPERATOR CONSOLE) OR A FREE-TEXT KEY               
007500* VALUE FROM THE ORDER-CHECK PARAGRAPHS.                                  
007600 01  WRK-DIAG-AREA                       PIC X(08) VALUE                  
007700                                                   SPACES.                
007800 01  WRK-DIAG-NUMVIEW REDEFINES WRK-DIAG-AREA                             
007900                                         PIC 9(08).                       
008000 01  WRK-DIAG-CHARVIEW REDEFINES WRK-DIAG-AREA.                           
008100     05  WRK-DIAG-FIRST-CHAR             PIC X(01).                       
008200     05  FILLER                          PIC X(07).                       
008300 77  WRK-DIAG-IS-NUMERIC-SW               PIC X(01)                       
008400                                         VALUE 'N'.                       
008500     88  WRK-DIAG-IS-NUMERIC              VALUE 'Y'.                      
008600*                                                                         
008700* HHMMSS NUMERIC-VIEW SCRATCH (GRV-061)                                   
008800 01  WRK-TIME-AREA                       PIC X(08) VALUE                  
008900                                                   SPACES.                
009000 01  WRK-TIME-NUMVIEW REDEFINES WRK-TIME-AREA                             
009100                                         PIC 9(08).                       
009200*                                                                         
009300* ----------------------------------------------------------------        
009400*                       LINKAGE SECTION                                   
009500* ----------------------------------------------------------------        
009600 LINKAGE SECTION.                                                         
009700 01  WRK-ERROR-LOG.                                                       
009800     03  WRK-PROGRAM                     PIC X(08).                       
009900     03  WRK-ERROR-MSG                   PIC X(30).                       
010000     03  WRK-ERROR-CODE                  PIC X(30).                       
010100     03  WRK-ERROR-DATE                  PIC X(10).                       
010200     03  WRK-ERROR-TIME                  PIC X(08).                       
010300* ================================================================        
010400 PROCEDURE                       DIVISION  USING                          
010500                                            WRK-ERROR-LOG.                
010600* ================================================================        
010700* ----------------------------------------------------------------        
010800 0000-MAIN-PROCESS               SECTION.                                 
010900* ----------------------------------------------------------------        
011000     PERFORM 1000-CHECK-DIAGNOSTIC.                                       
011100     PERFORM 2000-DISPLAY-ABEND.                                          
011200     STOP RUN.                                                            
011300* ----------------------------------------------------------------        
011400 0000-99-EXIT.                    EXIT.                                   
011500* ----------------------------------------------------------------        
011600* ----------------------------------------------------------------        
011700 1000-CHECK-DIAGNOSTIC           SECTION.                                 
011800* ----------------------------------------------------------------        
011900* GRV-028 - IF THE FIRST 8 BYTES OF THE ERROR CODE ARE ALL                
012000* NUMERIC, TREAT IT AS A RAW FILE-STATUS AND ECHO THE                     
012100* NUMERIC VIEW; OTHERWISE LEAVE IT AS FREE TEXT.                          
012200     MOVE WRK-ERROR-CODE (1:8)   TO WRK-DIAG-AREA.                        
012300     MOVE 'N'                    TO WRK-DIAG-IS-NUMERIC-SW.               
012400     IF WRK-DIAG-AREA            IS NUMERIC                               
012500        MOVE 'Y'                 TO WRK-DIAG-IS-NUMERIC-SW                
012600     END-IF.                                                              
012700* ----------------------------------------------------------------        
012800 1000-99-EXIT.                    EXIT.                                   
012900* ----------------------------------------------------------------        
013000* ----------------------------------------------------------------        
013100 2000-DISPLAY-ABEND               SECTION.                                
013200* ----------------------------------------------------------------        
013300     DISPLAY '**********************************'.                        
013400     DISPLAY '*   GRAVREG ABNORMAL END CALLED  *'.                        
013500     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
013600     DISPLAY '*DATE: ' WRK-ERROR-DATE '             *'.                   
013700     DISPLAY '*TIME: ' WRK-ERROR-TIME '               *'.                 
013800     MOVE WRK-ERROR-TIME (1:2)   TO WRK-TIME-AREA (1:2).                  
013900     MOVE WRK-ERROR-TIME (4:2)   TO WRK-TIME-AREA (3:2).                  
014000     MOVE WRK-ERROR-TIME (7:2)   TO WRK-TIME-AREA (5:2).                  
014100     MOVE ZEROS                  TO WRK-TIME-AREA (7:2).                  
014200     DISPLAY '*TIME (HHMMSS)....:' WRK-TIME-NUMVIEW '*'.                  
014300     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
014400     DISPLAY '*CALLER PROGRAM.....:' WRK-PROGRAM '*'.                     
014500     IF WRK-DIAG-IS-NUMERIC                                               
014600        DISPLAY '*FILE STATUS........:'                                   
014700                WRK-DIAG-NUMVIEW '*'                                      
014800     ELSE                                                                 
014900        DISPLAY '*ERROR CODE:                     *'                      
015000        DISPLAY '* ' WRK-ERROR-CODE ' *'                                  
015100     END-IF.                                                              
015200     DISPLAY '*ERROR MESSAGE:                  *'.                        
015300     DISPLAY '* ' WRK-ERROR-MSG ' *'.                                     
015400     DISPLAY '**********************************'.                        
015500* ----------------------------------------------------------------        
015600 2000-99-EXIT.                    EXIT.                                   
015700* ----------------------------------------------------------------        
