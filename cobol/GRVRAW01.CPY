000100* ================================================================        
000200* COPYBOOK....: GRVRAW01                                                  
000300* PROJECT.....: GRAVITY OBJECT REGISTRATION - GRAVREG                     
000400* GOAL........: ONE PHYSICAL LINE OF THE HORIZONS RAW-DATA                
000500*               EXTRACT (GRVRAW).  MOST LINES ARE FREE-TEXT               
000600*               "PROPERTIES" LINES OR COORDINATE LINES; A                 
000700*               LINE STARTING WITH THE $$OBJID TAG MARKS THE              
000800*               START OF A NEW OBJECT AND CARRIES ITS ID (THE             
000900*               EXTRACT STEP INSERTS ONE OF THESE AHEAD OF                
001000*               EVERY OBJECT'S TEXT, IN PLACE OF THE OLD ONE-             
001100*               FILE-PER-OBJECT FOLDER THE STAND-ALONE TOOL               
001200*               USED TO READ).                                            
001300* USED BY.....: GRVG0001                                                  
001400* RECFM.......: FB   LRECL 00200                                          
001500* ================================================================        
001600*                                                                         
001700* CHANGE LOG                                                              
001800* ---- ---------- ---- ------- --------------------------                 
001900* 0001 1994-02-11 CAV  GRV-001 ORIGINAL LAYOUT.                           
002000* 0002 1997-05-06 JRC  GRV-033 EXTENDED LINE TO 200 BYTES -               
002100*                              SOME COORDINATE LINES FROM                 
002200*                              THE NEW EPHEMERIS FORMAT RAN               
002300*                              PAST 160.                                  
002400* ---- ---------- ---- ------- --------------------------                 
002500*                                                                         
002600     03  GRVRAW-LINE-TEXT                PIC X(200).                      
002700     03  GRVRAW-MARKER-VIEW REDEFINES GRVRAW-LINE-TEXT.                   
002800         05  GRVRAW-MARKER-TAG           PIC X(07).                       
002900* VALUE '$$OBJID' WHEN THIS LINE IS A MARKER LINE                         
003000         05  GRVRAW-MARKER-COLON         PIC X(01).                       
003100         05  GRVRAW-MARKER-ID            PIC X(32).                       
003200         05  FILLER                      PIC X(160).                      
