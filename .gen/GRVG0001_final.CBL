000100* ================================================================        
000200*         I D E N T I F I C A T I O N      D I V I S I O N                
000300* ================================================================        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     GRVG0001.                                                
000600 AUTHOR.         C A VIEGAS.                                              
000700 INSTALLATION.   GRAVREG BATCH SUITE.                                     
000800 DATE-WRITTEN.   05/03/1994.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH ONLY.                      
001100* ----------------------------------------------------------------        
001200*     PROGRAM-ID..: GRVG0001.                                             
001300*     ANALYST.....: C A VIEGAS                                            
001400*     PROGRAMMER..: C A VIEGAS                                            
001500*     DATE........: 05/03/1994                                            
001600* ----------------------------------------------------------------        
001700*     PROJECT.....: GRAVITY OBJECT REGISTRATION - GRAVREG                 
001800* ----------------------------------------------------------------        
001900*     GOAL........: PARSE THE HORIZONS RAW-DATA EXTRACT INTO              
002000*                   ONE GRAVITY-OBJECT WORKING RECORD PER                 
002100*                   OBJECT, APPLYING THE PHYSICAL-DATA COR-               
002200*                   RECTIONS OVERRIDE WHERE ONE IS ON FILE.               
002300*                   TYPE CLASSIFICATION AND CSV REPORTING                 
002400*                   ARE DONE DOWNSTREAM BY GRVG0002.                      
002500* ----------------------------------------------------------------        
002600*     FILES.......:  DDNAME          LRECL       INCLUDE/BOOK             
002700*                    GRVRAW          00200       GRVRAW01                 
002800*                    GRVCORR         00160       GRVCOR01                 
002900*                    GRVWORK         00300       GRVOBJ01                 
003000*                    GRVERR1         00080       NONE                     
003100* ----------------------------------------------------------------        
003200*     TABLE DB2...:  NONE.                                                
003300* ----------------------------------------------------------------        
003400*                                                                         
003500* CHANGE LOG                                                              
003600* ---- ---------- ---- ------- --------------------------                 
003700* SEQ  DATE       WHO  TKT     DESCRIPTION                                
003800* ---- ---------- ---- ------- --------------------------                 
003900* 0001 1994-03-05 CAV  GRV-002 ORIGINAL VERSION.  PARSES                  
004000*                              MASS, DENSITY AND THE $$SOE                
004100*                              COORDINATE LINE ONLY.                      
004200* 0002 1994-05-21 CAV  GRV-009 ADDED THE LAUNCH-MASS AND GM               
004300*                              RULES FOR SPACECRAFT AND                   
004400*                              BARYCENTRE ENTRIES.                        
004500* 0003 1995-02-14 CAV  GRV-013 ADDED THE PHYSICAL-DATA COR-               
004600*                              RECTIONS MATCH/MERGE AGAINST               
004700*                              GRVCORR (OPTIONAL FILE).                   
004800* 0004 1996-01-09 JRC  GRV-026 FIXED THE TWO-PAIRS-PER-LINE               
004900*                              SPLIT - SOME EPHEMERIS BLOCKS              
005000*                              PACK MASS AND GM ON ONE LINE.              
005100* 0005 1997-05-06 JRC  GRV-033 SPACECRAFT TRAJECTORY MARKER               
005200*                              NOW RECOGNISED BEFORE THE                  
005300*                              GENERAL KEY/VALUE SPLIT.                   
005400* 0006 1998-12-01 JRC  GRV-040 Y2K REVIEW - NO DATE ARITHME-              
005500*                              TIC IN THIS PROGRAM, NO                    
005600*                              CHANGE REQUIRED.                           
005700* 0007 1999-04-19 JRC  GRV-044 GRVCORR IS NOW TRULY OPTIONAL              
005800*                              - MISSING DD NO LONGER ABENDS.             
005900* 0008 2003-08-19 LFA  GRV-058 ADDED THE "HORIZONS ERROR"                 
006000*                              FIRST-LINE CHECK - BAD OBJECTS             
006100*                              ARE NOW DROPPED, NOT ABENDED.              
006200* 0009 2004-09-14 LFA  GRV-062 KEY-CARRIED MASS MULTIPLIER WAS            
006300*                              READING THE VALUE, NOT THE KEY -           
006400*                              FIXED.  ALSO ADDED THE VALUE-              
006500*                              CARRIED (N^E) MULTIPLIER AND THE           
006600*                              TWO-PAIRS-PER-LINE SPLIT THAT              
006700*                              GRV-026 SHOULD HAVE DONE.                  
006800* 0010 2004-09-14 LFA  GRV-063 RESTORED SECTION/EXIT STRUCTURE            
006900*                              THROUGHOUT - HAD DRIFTED TO                
007000*                              PLAIN PARAGRAPHS, INCONSISTENT             
007100*                              WITH GRVGABND AND SHOP STANDARD.           
007200* ---- ---------- ---- ------- --------------------------                 
007300*                                                                         
007400* ================================================================        
007500*            E N V I R O N M E N T      D I V I S I O N                   
007600* ================================================================        
007700 ENVIRONMENT DIVISION.                                                    
007800 CONFIGURATION SECTION.                                                   
007900 SPECIAL-NAMES.                                                           
008000    C01 IS TOP-OF-FORM                                                    
008100    CLASS GRV-UPPER-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                 
008200    CLASS GRV-LOWER-CLASS IS "abcdefghijklmnopqrstuvwxyz"                 
008300    CLASS GRV-DIGIT-CLASS IS "0123456789".                                
008400*                                                                         
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700*                                                                         
008800     SELECT GRVRAW        ASSIGN TO UTS-S-GRVRAW                          
008900      ORGANIZATION IS     SEQUENTIAL                                      
009000      ACCESS MODE  IS     SEQUENTIAL                                      
009100      FILE STATUS  IS     WRK-FS-GRVRAW.                                  
009200*                                                                         
009300* GRVCORR IS OPTIONAL - GRV-044.  NO CORRECTIONS DD MEANS NO              
009400* OVERRIDES, NOT AN ABEND.                                                
009500     SELECT OPTIONAL GRVCORR ASSIGN TO UTS-S-GRVCORR                      
009600      ORGANIZATION IS     SEQUENTIAL                                      
009700      ACCESS MODE  IS     SEQUENTIAL                                      
009800      FILE STATUS  IS     WRK-FS-GRVCORR.                                 
009900*                                                                         
010000     SELECT GRVWORK       ASSIGN TO UTS-S-GRVWORK                         
010100      ORGANIZATION IS     SEQUENTIAL                                      
010200      ACCESS MODE  IS     SEQUENTIAL                                      
010300      FILE STATUS  IS     WRK-FS-GRVWORK.                                 
010400*                                                                         
010500     SELECT GRVERR1       ASSIGN TO UTS-S-GRVERR1                         
010600      ORGANIZATION IS     SEQUENTIAL                                      
010700      ACCESS MODE  IS     SEQUENTIAL                                      
010800      FILE STATUS  IS     WRK-FS-GRVERR1.                                 
010900*                                                                         
011000* ================================================================        
011100*                   D A T A      D I V I S I O N                          
011200* ================================================================        
011300 DATA DIVISION.                                                           
011400 FILE SECTION.                                                            
011500*                                                                         
011600 FD  GRVRAW                                                               
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORD   IS STANDARD                                           
011900     BLOCK CONTAINS 00 RECORDS.                                           
012000 01  FD-REG-GRVRAW.                                                       
012100     COPY 'GRVRAW01'.                                                     
012200*                                                                         
012300 FD  GRVCORR                                                              
012400     RECORDING MODE IS F                                                  
012500     LABEL RECORD   IS STANDARD                                           
012600     BLOCK CONTAINS 00 RECORDS.                                           
012700 01  FD-REG-GRVCORR.                                                      
012800     COPY 'GRVCOR01'.                                                     
012900*                                                                         
013000 FD  GRVWORK                                                              
013100     RECORDING MODE IS F                                                  
013200     LABEL RECORD   IS STANDARD                                           
013300     BLOCK CONTAINS 00 RECORDS.                                           
013400 01  FD-REG-GRVWORK.                                                      
013500     COPY 'GRVOBJ01'.                                                     
013600*                                                                         
013700 FD  GRVERR1                                                              
013800     RECORDING MODE IS F                                                  
013900     LABEL RECORD   IS STANDARD                                           
014000     BLOCK CONTAINS 00 RECORDS.                                           
014100 01  FD-REG-GRVERR1               PIC X(80).                              
014200*                                                                         
014300* ----------------------------------------------------------------        
014400*                   WORKING-STORAGE SECTION                               
014500* ----------------------------------------------------------------        
014600 WORKING-STORAGE SECTION.                                                 
014700*                                                                         
014800* CONTROL SWITCHES AND COUNTERS                                           
014900 77  WRK-GRVRAW-REGS-COUNTER         PIC S9(06) COMP                      
015000                                     VALUE ZERO.                          
015100 77  WRK-GRVWORK-REGS-COUNTER        PIC S9(06) COMP                      
015200                                     VALUE ZERO.                          
015300 77  WRK-GRVCORR-REGS-COUNTER        PIC S9(06) COMP                      
015400                                     VALUE ZERO.                          
015500 77  WRK-CORR-APPLIED-COUNTER        PIC S9(06) COMP                      
015600                                     VALUE ZERO.                          
015700 77  WRK-DROPPED-COUNTER             PIC S9(06) COMP                      
015800                                     VALUE ZERO.                          
015900*                                                                         
016000 77  WRK-GRVRAW-EOF                  PIC X(03) VALUE SPACES.              
016100 77  WRK-GRVCORR-EOF                 PIC X(03) VALUE SPACES.              
016200 77  WRK-OBJECT-PENDING-SW           PIC X(01) VALUE 'N'.                 
016300     88  WRK-OBJECT-IS-PENDING       VALUE 'Y'.                           
016400 77  WRK-OBJECT-BAD-SW               PIC X(01) VALUE 'N'.                 
016500     88  WRK-OBJECT-IS-BAD           VALUE 'Y'.                           
016600 77  WRK-FIRST-LINE-SW               PIC X(01) VALUE 'Y'.                 
016700     88  WRK-ON-FIRST-LINE           VALUE 'Y'.                           
016800 77  WRK-AWAIT-COORD-SW              PIC X(01) VALUE 'N'.                 
016900     88  WRK-AWAITING-COORD          VALUE 'Y'.                           
017000 77  WRK-COORD-DONE-SW               PIC X(01) VALUE 'N'.                 
017100     88  WRK-COORD-IS-DONE           VALUE 'Y'.                           
017200*                                                                         
017300* FILE-STATUS FIELDS                                                      
017400 01  WRK-FILE-STATUS.                                                     
017500     03  WRK-FS-GRVRAW               PIC X(02) VALUE '00'.                
017600     03  WRK-FS-GRVCORR              PIC X(02) VALUE '00'.                
017700     03  WRK-FS-GRVWORK              PIC X(02) VALUE '00'.                
017800     03  WRK-FS-GRVERR1              PIC X(02) VALUE '00'.                
017900     03  FILLER                      PIC X(02).                           
018000*                                                                         
018100* ERROR LOG PASSED TO GRVGABND                                            
018200 01  WRK-ERROR-LOG.                                                       
018300     03  WRK-PROGRAM                 PIC X(08) VALUE                      
018400                                             'GRVG0001'.                  
018500     03  WRK-ERROR-MSG               PIC X(30) VALUE SPACES.              
018600     03  WRK-ERROR-CODE              PIC X(30) VALUE SPACES.              
018700     03  WRK-ERROR-DATE              PIC X(10) VALUE SPACES.              
018800     03  WRK-ERROR-TIME              PIC X(08) VALUE SPACES.              
018900     03  FILLER                      PIC X(04).                           
019000 77  WRK-ABEND-PGM                   PIC X(08) VALUE                      
019100                                             'GRVGABND'.                  
019200*                                                                         
019300* WORKING PARSE FIELDS - CURRENT RAW LINE                                 
019400 01  WRK-CURRENT-LINE                PIC X(200) VALUE SPACES.             
019500 77  WRK-EQUAL-POS                   PIC S9(04) COMP VALUE ZERO.          
019600 77  WRK-COLON-POS                   PIC S9(04) COMP VALUE ZERO.          
019700 77  WRK-SPLIT-POS                   PIC S9(04) COMP VALUE ZERO.          
019800 77  WRK-TALLY                       PIC S9(04) COMP VALUE ZERO.          
019900 77  WRK-SOE-SEEN-SW                 PIC X(01) VALUE 'N'.                 
020000     88  WRK-SOE-HAS-BEEN-SEEN       VALUE 'Y'.                           
020100 77  WRK-LINE-KEY                    PIC X(60) VALUE SPACES.              
020200 77  WRK-LINE-KEY-UC                 PIC X(60) VALUE SPACES.              
020300 77  WRK-LINE-VALUE                  PIC X(140) VALUE SPACES.             
020400*                                                                         
020500* CURRENT-OBJECT ID, KEPT SEPARATELY FOR THE CORRECTIONS MATCH            
020600 77  WRK-OBJECT-ID                   PIC X(32) VALUE SPACES.              
020700*                                                                         
020800* CORRECTIONS (GRVCORR) WORKING FIELDS - SEQUENTIAL MATCH/MERGE           
020900 01  WRK-CORR-FIELDS.                                                     
021000     03  WRK-CORR-ID                 PIC X(32) VALUE HIGH-VALUES.         
021100     03  WRK-CORR-NAME               PIC X(64) VALUE SPACES.              
021200     03  WRK-CORR-MASS-TEXT          PIC X(20) VALUE SPACES.              
021300     03  WRK-CORR-DENS-TEXT          PIC X(20) VALUE SPACES.              
021400     03  FILLER                      PIC X(04).                           
021500 77  WRK-CORR-MASS-NUM               PIC S9(15)V9(04) VALUE ZERO.         
021600 77  WRK-CORR-DENS-NUM               PIC S9(10)V9(06) VALUE ZERO.         
021700 77  WRK-CORR-VALID-SW               PIC X(01) VALUE 'N'.                 
021800     88  WRK-CORR-LINE-IS-VALID      VALUE 'Y'.                           
021900*                                                                         
022000* GENERIC TEXT-TO-NUMBER SCRATCH (SEE 2790/2795 - NO INTRINSIC            
022100* FUNCTIONS IN THIS SHOP, SO FREE-TEXT NUMBERS ARE DE-EDITED BY           
022200* HAND INTO A ZERO-FILLED, RIGHT-JUSTIFIED WORK AREA BEFORE ANY           
022300* ARITHMETIC IS DONE ON THEM.)                                            
022400 01  WRK-NUMCONV-AREA.                                                    
022500     03  WRK-NC-SIGN                 PIC X(01) VALUE '+'.                 
022600     03  WRK-NC-DIGITS               PIC X(30) VALUE SPACES.              
022700     03  WRK-NC-DIGITS-LEN           PIC S9(04) COMP VALUE ZERO.          
022800     03  WRK-NC-INT-PAD              PIC X(18)                            
022900                                     VALUE '000000000000000000'.          
023000     03  WRK-NC-INT-VIEW REDEFINES WRK-NC-INT-PAD                         
023100                                     PIC 9(18).                           
023200     03  WRK-NC-DEC-PAD              PIC X(06) VALUE '000000'.            
023300     03  WRK-NC-DEC-VIEW REDEFINES WRK-NC-DEC-PAD                         
023400                                     PIC 9(06).                           
023500     03  FILLER                      PIC X(04).                           
023600 77  WRK-NC-RESULT                    PIC S9(18)V9(06) VALUE ZERO.        
023700 77  WRK-NC-MULTIPLIER                PIC S9(06)V9(06) VALUE 1.           
023800 77  WRK-NC-EXPONENT                  PIC S9(02) COMP VALUE ZERO.         
023900 77  WRK-NC-SCRATCH1                 PIC X(60) VALUE SPACES.              
024000 77  WRK-NC-SCRATCH2                 PIC X(140) VALUE SPACES.             
024100*                                                                         
024200*                                                                         
024300* MASS-MULTIPLIER DECODE SCRATCH (GRV-062) - KEY IS CLEANED OF            
024400* COMMA/SPACE/PARENS BEFORE THE EXPONENT SCAN; THE VALUE MAY              
024500* CARRY ITS OWN, SEPARATE (N^E) MULTIPLIER.                               
024600 01  WRK-MASS-DECODE-FIELDS.                                              
024700     03  WRK-MASS-KEY-CLEAN       PIC X(60) VALUE SPACES.                 
024800     03  WRK-CLEAN-POS            PIC S9(04) COMP VALUE ZERO.             
024900     03  WRK-CLEAN-OUT-POS        PIC S9(04) COMP VALUE ZERO.             
025000     03  WRK-CARET-POS            PIC S9(04) COMP VALUE ZERO.             
025100     03  WRK-BASE-START-POS       PIC S9(04) COMP VALUE ZERO.             
025200     03  WRK-EXP-START-POS        PIC S9(04) COMP VALUE ZERO.             
025300     03  WRK-EXP-END-POS          PIC S9(04) COMP VALUE ZERO.             
025400     03  WRK-NC-BASE              PIC S9(04) COMP VALUE ZERO.             
025500     03  WRK-NC-VAL-MULTIPLIER    PIC S9(06)V9(06) VALUE 1.               
025600     03  FILLER                   PIC X(04).                              
025700*                                                                         
025800* TWO-PAIRS-PER-LINE SPLIT SCRATCH (GRV-062) - A PHYSICAL LINE            
025900* THAT PACKS TWO KEY/VALUE PAIRS SPLITS TO MORE THAN 2 PIECES             
026000* ON "=" OR ":"; THE SECOND PIECE IS WALKED WORD BY WORD TO               
026100* FIND WHERE VALUE1 ENDS AND KEY2 BEGINS.                                 
026200 01  WRK-2PAIR-FIELDS.                                                    
026300     03  WRK-2P-PIECE-1           PIC X(80) VALUE SPACES.                 
026400     03  WRK-2P-PIECE-2           PIC X(80) VALUE SPACES.                 
026500     03  WRK-2P-PIECE-3           PIC X(80) VALUE SPACES.                 
026600     03  WRK-2P-PIECE-4           PIC X(80) VALUE SPACES.                 
026700     03  WRK-2P-PIECE-COUNT       PIC S9(04) COMP VALUE ZERO.             
026800     03  WRK-2P-TRIMMED           PIC X(80) VALUE SPACES.                 
026900     03  WRK-2P-LTRIM-POS         PIC S9(04) COMP VALUE ZERO.             
027000     03  WRK-2P-TOK-1             PIC X(20) VALUE SPACES.                 
027100     03  WRK-2P-TOK-2             PIC X(20) VALUE SPACES.                 
027200     03  WRK-2P-TOK-3             PIC X(20) VALUE SPACES.                 
027300     03  WRK-2P-TOK-4             PIC X(20) VALUE SPACES.                 
027400     03  WRK-2P-TOK-5             PIC X(20) VALUE SPACES.                 
027500     03  WRK-2P-TOK-6             PIC X(20) VALUE SPACES.                 
027600     03  WRK-2P-TOK-COUNT         PIC S9(04) COMP VALUE ZERO.             
027700     03  WRK-2P-WALK-IDX          PIC S9(04) COMP VALUE ZERO.             
027800     03  WRK-2P-VALUE1            PIC X(80) VALUE SPACES.                 
027900     03  WRK-2P-KEY2              PIC X(80) VALUE SPACES.                 
028000     03  WRK-2P-CUR-TOKEN         PIC X(20) VALUE SPACES.                 
028100     03  WRK-2P-IN-VALUE-SW       PIC X(01) VALUE 'Y'.                    
028200         88  WRK-2P-STILL-IN-VALUE     VALUE 'Y'.                         
028300     03  WRK-2P-LOOKS-VALUE-SW    PIC X(01) VALUE 'N'.                    
028400         88  WRK-2P-TOKEN-IS-VALUE     VALUE 'Y'.                         
028500     03  FILLER                   PIC X(04).                              
028600*                                                                         
028700* FIELD-RULE / CLASSIFICATION SCRATCH                                     
028800 01  WRK-COORD-FIELDS.                                                    
028900     03  WRK-COORD-JD                PIC X(20) VALUE SPACES.              
029000     03  WRK-COORD-CAL               PIC X(20) VALUE SPACES.              
029100     03  WRK-COORD-X                 PIC X(20) VALUE SPACES.              
029200     03  WRK-COORD-Y                 PIC X(20) VALUE SPACES.              
029300     03  WRK-COORD-Z                 PIC X(20) VALUE SPACES.              
029400     03  WRK-COORD-VX                PIC X(20) VALUE SPACES.              
029500     03  WRK-COORD-VY                PIC X(20) VALUE SPACES.              
029600     03  WRK-COORD-VZ                PIC X(20) VALUE SPACES.              
029700     03  FILLER                      PIC X(04).                           
029800*                                                                         
029900* DATE/TIME FOR RUN-SUMMARY DISPLAY (GRV-020)                             
030000 01  WRK-RUN-DATE-TIME.                                                   
030100     03  WRK-RUN-DATE                PIC 9(06).                           
030200     03  WRK-RUN-TIME                PIC 9(08).                           
030300     03  FILLER                      PIC X(04).                           
030400*                                                                         
030500* ================================================================        
030600*                 P R O C E D U R E   D I V I S I O N                     
030700* ================================================================        
030800 PROCEDURE DIVISION.                                                      
030900*                                                                         
031000 0000-MAIN-PROCESS               SECTION.                                 
031100*                                                                         
031200       PERFORM 1000-INITIALIZE                                            
031300       PERFORM 2000-PROCESS-RAW                                           
031400           UNTIL WRK-GRVRAW-EOF = 'YES'                                   
031500       IF WRK-OBJECT-IS-PENDING                                           
031600           PERFORM 2300-FINALIZE-OBJECT                                   
031700       END-IF                                                             
031800       PERFORM 8000-FINISH-UP                                             
031900       STOP RUN.                                                          
032000*                                                                         
032100 0000-99-EXIT.                    EXIT.                                   
032200*                                                                         
032300* ----------------------------------------------------------------        
032400* 1000 SERIES - STARTUP / FILE OPEN / PRIMING READS                       
032500* ----------------------------------------------------------------        
032600 1000-INITIALIZE                 SECTION.                                 
032700*                                                                         
032800       ACCEPT WRK-RUN-DATE FROM DATE                                      
032900       ACCEPT WRK-RUN-TIME FROM TIME                                      
033000       DISPLAY 'GRVG0001 - GRAVITY OBJECT PARSE - STARTING'               
033100       PERFORM 1200-OPEN-FILES                                            
033200       PERFORM 1300-PRIME-CORRECTIONS                                     
033300       PERFORM 2200-READ-GRVRAW.                                          
033400*                                                                         
033500 1000-99-EXIT.                    EXIT.                                   
033600*                                                                         
033700* ----------------------------------------------------------------        
033800 1200-OPEN-FILES                 SECTION.                                 
033900*                                                                         
034000       OPEN INPUT  GRVRAW                                                 
034100       IF WRK-FS-GRVRAW = '35'                                            
034200           DISPLAY 'GRVG0001 - NO RAW-DATA EXTRACT PRESENT -'             
034300               ' NOTHING TO PARSE, ENDING RUN'                            
034400           STOP RUN                                                       
034500       END-IF                                                             
034600       IF WRK-FS-GRVRAW NOT = '00'                                        
034700           MOVE 'OPEN GRVRAW FAILED'      TO WRK-ERROR-MSG                
034800           MOVE WRK-FS-GRVRAW              TO WRK-ERROR-CODE              
034900           PERFORM 9999-CALL-ABEND-PGM                                    
035000       END-IF                                                             
035100       OPEN INPUT  GRVCORR                                                
035200       IF WRK-FS-GRVCORR = '35'                                           
035300           MOVE 'CLOSED'  TO WRK-GRVCORR-EOF                              
035400       ELSE                                                               
035500           IF WRK-FS-GRVCORR NOT = '00'                                   
035600               MOVE 'OPEN GRVCORR FAILED'  TO WRK-ERROR-MSG               
035700               MOVE WRK-FS-GRVCORR          TO WRK-ERROR-CODE             
035800               PERFORM 9999-CALL-ABEND-PGM                                
035900           END-IF                                                         
036000       END-IF                                                             
036100       OPEN OUTPUT GRVWORK                                                
036200       OPEN OUTPUT GRVERR1                                                
036300       IF WRK-FS-GRVWORK NOT = '00' OR WRK-FS-GRVERR1 NOT = '00'          
036400           MOVE 'OPEN OF OUTPUT FILE FAILED' TO WRK-ERROR-MSG             
036500           MOVE WRK-FS-GRVWORK              TO WRK-ERROR-CODE             
036600           PERFORM 9999-CALL-ABEND-PGM                                    
036700       END-IF.                                                            
036800*                                                                         
036900 1200-99-EXIT.                    EXIT.                                   
037000*                                                                         
037100* ----------------------------------------------------------------        
037200 1300-PRIME-CORRECTIONS           SECTION.                                
037300*                                                                         
037400       IF WRK-GRVCORR-EOF NOT = 'CLOSED'                                  
037500           PERFORM 2900-READ-CORRECTIONS                                  
037600       END-IF.                                                            
037700*                                                                         
037800 1300-99-EXIT.                    EXIT.                                   
037900*                                                                         
038000* ----------------------------------------------------------------        
038100* 2000 SERIES - MAIN LINE-BY-LINE PARSE OF THE GRVRAW EXTRACT             
038200* ----------------------------------------------------------------        
038300 2000-PROCESS-RAW                 SECTION.                                
038400*                                                                         
038500       IF WRK-CURRENT-LINE(1:7) = '$$OBJID'                               
038600           IF WRK-OBJECT-IS-PENDING                                       
038700               PERFORM 2300-FINALIZE-OBJECT                               
038800           END-IF                                                         
038900           PERFORM 2100-START-OBJECT                                      
039000       ELSE                                                               
039100           IF WRK-OBJECT-IS-PENDING AND NOT WRK-OBJECT-IS-BAD             
039200               PERFORM 2050-PROCESS-BODY-LINE                             
039300           END-IF                                                         
039400       END-IF                                                             
039500       PERFORM 2200-READ-GRVRAW.                                          
039600*                                                                         
039700 2000-99-EXIT.                    EXIT.                                   
039800*                                                                         
039900* ----------------------------------------------------------------        
040000 2050-PROCESS-BODY-LINE           SECTION.                                
040100*                                                                         
040200       IF WRK-ON-FIRST-LINE                                               
040300           PERFORM 2410-CHECK-ERROR-MARKER                                
040400           MOVE 'N' TO WRK-FIRST-LINE-SW                                  
040500       END-IF                                                             
040600       IF WRK-OBJECT-IS-BAD                                               
040700           NEXT SENTENCE                                                  
040800       ELSE                                                               
040900           IF WRK-COORD-IS-DONE                                           
041000               NEXT SENTENCE                                              
041100           ELSE                                                           
041200               IF WRK-AWAITING-COORD                                      
041300                   PERFORM 2560-STORE-COORDINATES-LINE                    
041400                   PERFORM 2750-APPLY-COORDS-RULE                         
041500                   MOVE 'Y' TO WRK-COORD-DONE-SW                          
041600               ELSE                                                       
041700                   IF WRK-CURRENT-LINE(1:5) = '$$SOE'                     
041800                       MOVE 'Y' TO WRK-AWAIT-COORD-SW                     
041900                   ELSE                                                   
042000                       PERFORM 2500-EXTRACT-KEY-VALUE                     
042100                   END-IF                                                 
042200               END-IF                                                     
042300           END-IF                                                         
042400       END-IF.                                                            
042500*                                                                         
042600 2050-99-EXIT.                    EXIT.                                   
042700*                                                                         
042800* ----------------------------------------------------------------        
042900 2100-START-OBJECT                SECTION.                                
043000*                                                                         
043100       MOVE SPACES TO FD-REG-GRVWORK                                      
043200       MOVE GRVRAW-MARKER-ID    TO GRVOBJ-ID                              
043300       MOVE GRVRAW-MARKER-ID    TO WRK-OBJECT-ID                          
043400       MOVE -1                  TO GRVOBJ-MASS                            
043500       MOVE -1                  TO GRVOBJ-DENSITY                         
043600       MOVE SPACES              TO GRVOBJ-TYPE                            
043700       MOVE 'N'                 TO GRVOBJ-TYPE-KNOWN-SW                   
043800       MOVE ZERO                TO GRVOBJ-POSITION-X                      
043900       MOVE ZERO                TO GRVOBJ-POSITION-Y                      
044000       MOVE ZERO                TO GRVOBJ-POSITION-Z                      
044100       MOVE ZERO                TO GRVOBJ-VELOCITY-X                      
044200       MOVE ZERO                TO GRVOBJ-VELOCITY-Y                      
044300       MOVE ZERO                TO GRVOBJ-VELOCITY-Z                      
044400       MOVE 'Y'                 TO WRK-OBJECT-PENDING-SW                  
044500       MOVE 'N'                 TO WRK-OBJECT-BAD-SW                      
044600       MOVE 'Y'                 TO WRK-FIRST-LINE-SW                      
044700       MOVE 'N'                 TO WRK-AWAIT-COORD-SW                     
044800       MOVE 'N'                 TO WRK-COORD-DONE-SW.                     
044900*                                                                         
045000 2100-99-EXIT.                    EXIT.                                   
045100*                                                                         
045200* ----------------------------------------------------------------        
045300 2200-READ-GRVRAW                 SECTION.                                
045400*                                                                         
045500       READ GRVRAW                                                        
045600           AT END                                                         
045700               MOVE 'YES'   TO WRK-GRVRAW-EOF                             
045800               MOVE SPACES  TO WRK-CURRENT-LINE                           
045900           NOT AT END                                                     
046000               ADD 1 TO WRK-GRVRAW-REGS-COUNTER                           
046100               MOVE GRVRAW-LINE-TEXT TO WRK-CURRENT-LINE                  
046200       END-READ.                                                          
046300*                                                                         
046400 2200-99-EXIT.                    EXIT.                                   
046500*                                                                         
046600* ----------------------------------------------------------------        
046700 2300-FINALIZE-OBJECT              SECTION.                               
046800* TYPE CLASSIFICATION (WHERE STILL UNSET) RUNS DOWNSTREAM IN              
046900* GRVG0002, ONCE THE CORRECTIONS OVERRIDE BELOW HAS BEEN                  
047000* APPLIED - SEE GRV-047.  A BAD OBJECT (GRV-058) IS DROPPED               
047100* HERE - NO WORK RECORD IS EMITTED FOR IT.                                
047200       IF WRK-OBJECT-IS-BAD                                               
047300           NEXT SENTENCE                                                  
047400       ELSE                                                               
047500           IF WRK-ON-FIRST-LINE                                           
047600               ADD 1 TO WRK-DROPPED-COUNTER                               
047700           ELSE                                                           
047800               PERFORM 2350-APPLY-CORRECTIONS                             
047900               WRITE FD-REG-GRVWORK                                       
048000               ADD 1 TO WRK-GRVWORK-REGS-COUNTER                          
048100               DISPLAY 'PARSED: ' WRK-OBJECT-ID ' ' GRVOBJ-NAME           
048200           END-IF                                                         
048300       END-IF                                                             
048400       MOVE 'N' TO WRK-OBJECT-PENDING-SW.                                 
048500*                                                                         
048600 2300-99-EXIT.                    EXIT.                                   
048700*                                                                         
048800* ----------------------------------------------------------------        
048900* 2350/2900 SERIES - CORRECTIONS FILE SEQUENTIAL MATCH/MERGE              
049000* (SAME KEY-COMPARE SHAPE AS THE OLD CSRG0001 CUSTOMER MATCH)             
049100* ----------------------------------------------------------------        
049200 2350-APPLY-CORRECTIONS           SECTION.                                
049300*                                                                         
049400       PERFORM 7100-VERIFY-RAW-SEQUENCE                                   
049500       PERFORM 2900-READ-CORRECTIONS                                      
049600           UNTIL WRK-CORR-ID NOT LESS THAN WRK-OBJECT-ID                  
049700           OR WRK-GRVCORR-EOF = 'CLOSED'                                  
049800       IF WRK-CORR-ID = WRK-OBJECT-ID                                     
049900           AND WRK-CORR-LINE-IS-VALID                                     
050000           MOVE WRK-CORR-MASS-NUM  TO GRVOBJ-MASS                         
050100           MOVE WRK-CORR-DENS-NUM  TO GRVOBJ-DENSITY                      
050200           ADD 1 TO WRK-CORR-APPLIED-COUNTER                              
050300       END-IF.                                                            
050400*                                                                         
050500 2350-99-EXIT.                    EXIT.                                   
050600*                                                                         
050700* ----------------------------------------------------------------        
050800 2900-READ-CORRECTIONS             SECTION.                               
050900*                                                                         
051000       MOVE 'N' TO WRK-CORR-VALID-SW                                      
051100       READ GRVCORR                                                       
051200           AT END                                                         
051300               MOVE 'CLOSED'     TO WRK-GRVCORR-EOF                       
051400               MOVE HIGH-VALUES  TO WRK-CORR-ID                           
051500           NOT AT END                                                     
051600               ADD 1 TO WRK-GRVCORR-REGS-COUNTER                          
051700               PERFORM 2920-SPLIT-CORRECTIONS-LINE                        
051800       END-READ.                                                          
051900*                                                                         
052000 2900-99-EXIT.                    EXIT.                                   
052100*                                                                         
052200* ----------------------------------------------------------------        
052300 2920-SPLIT-CORRECTIONS-LINE       SECTION.                               
052400*                                                                         
052500       MOVE SPACES TO WRK-CORR-ID WRK-CORR-NAME                           
052600       MOVE SPACES TO WRK-CORR-MASS-TEXT WRK-CORR-DENS-TEXT               
052700       UNSTRING GRVCOR-LINE-TEXT DELIMITED BY ','                         
052800           INTO WRK-CORR-ID, WRK-CORR-NAME,                               
052900                WRK-CORR-MASS-TEXT, WRK-CORR-DENS-TEXT                    
053000       END-UNSTRING                                                       
053100       IF WRK-CORR-ID = SPACES                                            
053200           MOVE HIGH-VALUES TO WRK-CORR-ID                                
053300       ELSE                                                               
053400           PERFORM 2940-VALIDATE-CORR-NUMERICS                            
053500       END-IF.                                                            
053600*                                                                         
053700 2920-99-EXIT.                    EXIT.                                   
053800*                                                                         
053900* ----------------------------------------------------------------        
054000 2940-VALIDATE-CORR-NUMERICS       SECTION.                               
054100*                                                                         
054200       MOVE ZERO TO WRK-CORR-MASS-NUM WRK-CORR-DENS-NUM                   
054300       MOVE WRK-CORR-MASS-TEXT TO WRK-NC-DIGITS                           
054400       PERFORM 2795-TEXT-TO-NUM                                           
054500       IF WRK-NC-DIGITS-LEN = ZERO                                        
054600           MOVE 'N' TO WRK-CORR-VALID-SW                                  
054700       ELSE                                                               
054800           MOVE WRK-NC-RESULT TO WRK-CORR-MASS-NUM                        
054900           MOVE WRK-CORR-DENS-TEXT TO WRK-NC-DIGITS                       
055000           PERFORM 2795-TEXT-TO-NUM                                       
055100           IF WRK-NC-DIGITS-LEN = ZERO                                    
055200               MOVE 'N' TO WRK-CORR-VALID-SW                              
055300           ELSE                                                           
055400               MOVE WRK-NC-RESULT TO WRK-CORR-DENS-NUM                    
055500               MOVE 'Y' TO WRK-CORR-VALID-SW                              
055600           END-IF                                                         
055700       END-IF.                                                            
055800*                                                                         
055900 2940-99-EXIT.                    EXIT.                                   
056000*                                                                         
056100* ----------------------------------------------------------------        
056200* 2400/2500 SERIES - HORIZONS-ERROR CHECK AND KEY/VALUE EXTRACT           
056300* ----------------------------------------------------------------        
056400 2410-CHECK-ERROR-MARKER           SECTION.                               
056500*                                                                         
056600       MOVE ZERO TO WRK-TALLY                                             
056700       INSPECT WRK-CURRENT-LINE TALLYING WRK-TALLY                        
056800           FOR ALL 'Horizons ERROR'                                       
056900       IF WRK-TALLY > ZERO OR WRK-CURRENT-LINE = SPACES                   
057000           MOVE 'Y' TO WRK-OBJECT-BAD-SW                                  
057100           ADD 1 TO WRK-DROPPED-COUNTER                                   
057200       END-IF.                                                            
057300*                                                                         
057400 2410-99-EXIT.                    EXIT.                                   
057500*                                                                         
057600* ----------------------------------------------------------------        
057700 2500-EXTRACT-KEY-VALUE            SECTION.                               
057800* GRV-035 - SPACECRAFT TRAJECTORY MARKER IS A SYNTHETIC PAIR              
057900       MOVE ZERO TO WRK-TALLY                                             
058000       INSPECT WRK-CURRENT-LINE TALLYING WRK-TALLY                        
058100           FOR ALL 'SPACECRAFT TRAJECTORY'                                
058200       IF WRK-TALLY > ZERO                                                
058300           MOVE 'OBJECTTYPE' TO WRK-LINE-KEY                              
058400           MOVE 'spacecraft' TO WRK-LINE-VALUE                            
058500           PERFORM 2760-APPLY-OBJECTTYPE-RULE                             
058600       ELSE                                                               
058700           MOVE ZERO TO WRK-TALLY                                         
058800           INSPECT WRK-CURRENT-LINE TALLYING WRK-TALLY                    
058900               FOR ALL 'Target body name'                                 
059000           IF WRK-TALLY > ZERO                                            
059100               PERFORM 2520-EXTRACT-TARGET-BODY-NAME                      
059200           ELSE                                                           
059300               PERFORM 2540-SPLIT-ON-DELIMITER                            
059400           END-IF                                                         
059500       END-IF.                                                            
059600*                                                                         
059700 2500-99-EXIT.                    EXIT.                                   
059800*                                                                         
059900* ----------------------------------------------------------------        
060000 2520-EXTRACT-TARGET-BODY-NAME     SECTION.                               
060100* SPLIT ON ':', TAKE THE PART AFTER, TRIM, CUT AT FIRST 2+                
060200* SPACE RUN OR '{' - SEE GravityObject SPEC RULE GRV-036.                 
060300       MOVE ZERO TO WRK-COLON-POS                                         
060400       INSPECT WRK-CURRENT-LINE TALLYING WRK-COLON-POS                    
060500           FOR CHARACTERS BEFORE INITIAL ':'                              
060600       ADD 2 TO WRK-COLON-POS                                             
060700       MOVE SPACES TO WRK-LINE-VALUE                                      
060800       MOVE WRK-CURRENT-LINE(WRK-COLON-POS:) TO WRK-LINE-VALUE            
060900       MOVE ZERO TO WRK-SPLIT-POS                                         
061000       INSPECT WRK-LINE-VALUE TALLYING WRK-SPLIT-POS                      
061100           FOR CHARACTERS BEFORE INITIAL '  '                             
061200       IF WRK-SPLIT-POS > ZERO AND WRK-SPLIT-POS < 140                    
061300           MOVE WRK-LINE-VALUE(1:WRK-SPLIT-POS) TO GRVOBJ-NAME            
061400       ELSE                                                               
061500           MOVE ZERO TO WRK-SPLIT-POS                                     
061600           INSPECT WRK-LINE-VALUE TALLYING WRK-SPLIT-POS                  
061700               FOR CHARACTERS BEFORE INITIAL '{'                          
061800           IF WRK-SPLIT-POS > ZERO AND WRK-SPLIT-POS < 140                
061900               MOVE WRK-LINE-VALUE(1:WRK-SPLIT-POS) TO GRVOBJ-NAME        
062000           ELSE                                                           
062100               MOVE WRK-LINE-VALUE TO GRVOBJ-NAME                         
062200           END-IF                                                         
062300       END-IF.                                                            
062400*                                                                         
062500 2520-99-EXIT.                    EXIT.                                   
062600*                                                                         
062700* ----------------------------------------------------------------        
062800 2540-SPLIT-ON-DELIMITER           SECTION.                               
062900* SKIP LINES WITH NEITHER '=' NOR ':'.  UNSTRING ON BOTH DELIMI-          
063000* TERS AT ONCE AND TALLY THE PIECE COUNT - GRV-062.  A LINE THAT          
063100* PACKS TWO KEY/VALUE PAIRS (SOME EPHEMERIS BLOCKS PUT MASS AND           
063200* GM ON ONE LINE) SPLITS TO MORE THAN 2 PIECES; HAND IT TO                
063300* 2600-SPLIT-TWO-PAIRS RATHER THAN DROPPING EVERYTHING PAST THE           
063400* FIRST DELIMITER (WHICH IS WHAT GRV-026 CLAIMED WAS FIXED BUT            
063500* WASN'T).                                                                
063600       MOVE ZERO TO WRK-EQUAL-POS WRK-COLON-POS                           
063700       INSPECT WRK-CURRENT-LINE TALLYING WRK-EQUAL-POS                    
063800           FOR CHARACTERS BEFORE INITIAL '='                              
063900       INSPECT WRK-CURRENT-LINE TALLYING WRK-COLON-POS                    
064000           FOR CHARACTERS BEFORE INITIAL ':'                              
064100       IF WRK-EQUAL-POS = 200 AND WRK-COLON-POS = 200                     
064200           NEXT SENTENCE                                                  
064300       ELSE                                                               
064400           MOVE SPACES TO WRK-2P-PIECE-1 WRK-2P-PIECE-2                   
064500           MOVE SPACES TO WRK-2P-PIECE-3 WRK-2P-PIECE-4                   
064600           MOVE ZERO   TO WRK-2P-PIECE-COUNT                              
064700           UNSTRING WRK-CURRENT-LINE DELIMITED BY '=' OR ':'              
064800               INTO WRK-2P-PIECE-1, WRK-2P-PIECE-2,                       
064900                    WRK-2P-PIECE-3, WRK-2P-PIECE-4                        
065000               TALLYING IN WRK-2P-PIECE-COUNT                             
065100           END-UNSTRING                                                   
065200           IF WRK-2P-PIECE-COUNT > 2                                      
065300               PERFORM 2600-SPLIT-TWO-PAIRS                               
065400           ELSE                                                           
065500               MOVE SPACES TO WRK-LINE-KEY WRK-LINE-VALUE                 
065600               MOVE WRK-2P-PIECE-1 TO WRK-LINE-KEY                        
065700               MOVE WRK-2P-PIECE-2 TO WRK-LINE-VALUE                      
065800               PERFORM 2550-STORE-KEY-VALUE                               
065900           END-IF                                                         
066000       END-IF.                                                            
066100*                                                                         
066200 2540-99-EXIT.                    EXIT.                                   
066300*                                                                         
066400* ----------------------------------------------------------------        
066500 2550-STORE-KEY-VALUE              SECTION.                               
066600* CLEAN = TRIM (RIGHT-JUSTIFY NOT NEEDED, ONLY TRAILING BLANKS            
066700* MATTER) THEN STRIP COMMAS FROM BOTH KEY AND VALUE.                      
066800       INSPECT WRK-LINE-KEY   REPLACING ALL ',' BY SPACE                  
066900       INSPECT WRK-LINE-VALUE REPLACING ALL ',' BY SPACE                  
067000       IF WRK-LINE-KEY = SPACES OR WRK-LINE-VALUE = SPACES                
067100           NEXT SENTENCE                                                  
067200       ELSE                                                               
067300           MOVE WRK-LINE-KEY TO WRK-LINE-KEY-UC                           
067400           INSPECT WRK-LINE-KEY-UC CONVERTING                             
067500               'abcdefghijklmnopqrstuvwxyz'                               
067600               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                            
067700           PERFORM 2700-APPLY-MASS-RULE                                   
067800           PERFORM 2710-APPLY-LAUNCH-MASS-RULE                            
067900           PERFORM 2720-APPLY-GM-RULE                                     
068000           PERFORM 2730-APPLY-DENSITY-RULE                                
068100           PERFORM 2740-APPLY-NAME-RULE                                   
068200       END-IF.                                                            
068300*                                                                         
068400 2550-99-EXIT.                    EXIT.                                   
068500*                                                                         
068600* ----------------------------------------------------------------        
068700 2560-STORE-COORDINATES-LINE       SECTION.                               
068800*                                                                         
068900       MOVE WRK-CURRENT-LINE TO WRK-LINE-VALUE.                           
069000*                                                                         
069100 2560-99-EXIT.                    EXIT.                                   
069200*                                                                         
069300* ----------------------------------------------------------------        
069400* 2600 SERIES - TWO-PAIRS-ON-ONE-LINE SPLIT (GRV-062, PROPERLY            
069500* FINISHING WHAT GRV-026 STARTED).  WRK-2P-PIECE-2 IS WALKED              
069600* WHITESPACE TOKEN BY WHITESPACE TOKEN: LEADING TOKENS THAT               
069700* "LOOK LIKE" PART OF A VALUE (NUMERIC, OR A UNIT WORD) BUILD             
069800* VALUE1; THE FIRST TOKEN THAT DOESN'T, AND EVERY TOKEN AFTER             
069900* IT, BUILDS KEY2.  VALUE2 IS THE LAST UNSTRING PIECE.                    
070000* ----------------------------------------------------------------        
070100 2600-SPLIT-TWO-PAIRS              SECTION.                               
070200*                                                                         
070300       MOVE SPACES TO WRK-2P-VALUE1 WRK-2P-KEY2                           
070400       PERFORM 2605-WALK-VALUE-TOKENS                                     
070500       MOVE SPACES TO WRK-LINE-KEY WRK-LINE-VALUE                         
070600       MOVE WRK-2P-KEY2 TO WRK-LINE-KEY                                   
070700       IF WRK-2P-PIECE-COUNT = 3                                          
070800           MOVE WRK-2P-PIECE-3 TO WRK-LINE-VALUE                          
070900       ELSE                                                               
071000           MOVE WRK-2P-PIECE-4 TO WRK-LINE-VALUE                          
071100       END-IF                                                             
071200       PERFORM 2550-STORE-KEY-VALUE                                       
071300       MOVE SPACES TO WRK-LINE-KEY WRK-LINE-VALUE                         
071400       MOVE WRK-2P-PIECE-1 TO WRK-LINE-KEY                                
071500       MOVE WRK-2P-VALUE1  TO WRK-LINE-VALUE                              
071600       PERFORM 2550-STORE-KEY-VALUE.                                      
071700*                                                                         
071800 2600-99-EXIT.                    EXIT.                                   
071900*                                                                         
072000* ----------------------------------------------------------------        
072100 2605-WALK-VALUE-TOKENS            SECTION.                               
072200*                                                                         
072300       MOVE ZERO TO WRK-2P-LTRIM-POS                                      
072400       INSPECT WRK-2P-PIECE-2 TALLYING WRK-2P-LTRIM-POS                   
072500           FOR LEADING SPACE                                              
072600       ADD 1 TO WRK-2P-LTRIM-POS                                          
072700       MOVE SPACES TO WRK-2P-TRIMMED                                      
072800       MOVE WRK-2P-PIECE-2(WRK-2P-LTRIM-POS:) TO WRK-2P-TRIMMED           
072900       MOVE SPACES TO WRK-2P-TOK-1 WRK-2P-TOK-2 WRK-2P-TOK-3              
073000       MOVE SPACES TO WRK-2P-TOK-4 WRK-2P-TOK-5 WRK-2P-TOK-6              
073100       MOVE ZERO   TO WRK-2P-TOK-COUNT                                    
073200       UNSTRING WRK-2P-TRIMMED DELIMITED BY ALL SPACE                     
073300           INTO WRK-2P-TOK-1, WRK-2P-TOK-2, WRK-2P-TOK-3,                 
073400                WRK-2P-TOK-4, WRK-2P-TOK-5, WRK-2P-TOK-6                  
073500           TALLYING IN WRK-2P-TOK-COUNT                                   
073600       END-UNSTRING                                                       
073700       MOVE 'Y' TO WRK-2P-IN-VALUE-SW                                     
073800       PERFORM 2610-CLASSIFY-ONE-TOKEN                                    
073900           VARYING WRK-2P-WALK-IDX FROM 1 BY 1                            
074000           UNTIL WRK-2P-WALK-IDX > WRK-2P-TOK-COUNT.                      
074100*                                                                         
074200 2605-99-EXIT.                    EXIT.                                   
074300*                                                                         
074400* ----------------------------------------------------------------        
074500 2610-CLASSIFY-ONE-TOKEN           SECTION.                               
074600*                                                                         
074700       MOVE SPACES TO WRK-2P-CUR-TOKEN                                    
074800       IF WRK-2P-WALK-IDX = 1                                             
074900           MOVE WRK-2P-TOK-1 TO WRK-2P-CUR-TOKEN                          
075000       ELSE                                                               
075100           IF WRK-2P-WALK-IDX = 2                                         
075200               MOVE WRK-2P-TOK-2 TO WRK-2P-CUR-TOKEN                      
075300           ELSE                                                           
075400               IF WRK-2P-WALK-IDX = 3                                     
075500                   MOVE WRK-2P-TOK-3 TO WRK-2P-CUR-TOKEN                  
075600               ELSE                                                       
075700                   IF WRK-2P-WALK-IDX = 4                                 
075800                       MOVE WRK-2P-TOK-4 TO WRK-2P-CUR-TOKEN              
075900                   ELSE                                                   
076000                       IF WRK-2P-WALK-IDX = 5                             
076100                           MOVE WRK-2P-TOK-5 TO WRK-2P-CUR-TOKEN          
076200                       ELSE                                               
076300                           MOVE WRK-2P-TOK-6 TO WRK-2P-CUR-TOKEN          
076400                       END-IF                                             
076500                   END-IF                                                 
076600               END-IF                                                     
076700           END-IF                                                         
076800       END-IF                                                             
076900       IF WRK-2P-STILL-IN-VALUE                                           
077000           PERFORM 2615-CHECK-LOOKS-LIKE-VALUE                            
077100           IF WRK-2P-TOKEN-IS-VALUE                                       
077200               PERFORM 2620-APPEND-TO-VALUE1                              
077300           ELSE                                                           
077400               MOVE 'N' TO WRK-2P-IN-VALUE-SW                             
077500               PERFORM 2625-APPEND-TO-KEY2                                
077600           END-IF                                                         
077700       ELSE                                                               
077800           PERFORM 2625-APPEND-TO-KEY2                                    
077900       END-IF.                                                            
078000*                                                                         
078100 2610-99-EXIT.                    EXIT.                                   
078200*                                                                         
078300* ----------------------------------------------------------------        
078400 2615-CHECK-LOOKS-LIKE-VALUE       SECTION.                               
078500* A TOKEN "LOOKS LIKE" PART OF A VALUE IF ITS FIRST BYTE IS A             
078600* DIGIT, A SIGN, OR '.' - OR IF IT IS A BARE UNIT WORD (KG, G,            
078700* KM, LB) THAT COMPLETES THE PRECEDING NUMBER.                            
078800       MOVE 'N' TO WRK-2P-LOOKS-VALUE-SW                                  
078900       IF WRK-2P-CUR-TOKEN(1:1) = SPACE                                   
079000           NEXT SENTENCE                                                  
079100       ELSE                                                               
079200           IF WRK-2P-CUR-TOKEN(1:1) = '+' OR '-' OR '.'                   
079300               MOVE 'Y' TO WRK-2P-LOOKS-VALUE-SW                          
079400           ELSE                                                           
079500               IF WRK-2P-CUR-TOKEN(1:1) IS GRV-DIGIT-CLASS                
079600                   MOVE 'Y' TO WRK-2P-LOOKS-VALUE-SW                      
079700               ELSE                                                       
079800                   IF WRK-2P-CUR-TOKEN = 'KG' OR 'KG)' OR 'G' OR          
079900                       'G)' OR 'KM' OR 'KM)' OR 'LB' OR 'LB)'             
080000                       MOVE 'Y' TO WRK-2P-LOOKS-VALUE-SW                  
080100                   END-IF                                                 
080200               END-IF                                                     
080300           END-IF                                                         
080400       END-IF.                                                            
080500*                                                                         
080600 2615-99-EXIT.                    EXIT.                                   
080700*                                                                         
080800* ----------------------------------------------------------------        
080900 2620-APPEND-TO-VALUE1             SECTION.                               
081000*                                                                         
081100       IF WRK-2P-VALUE1 = SPACES                                          
081200           MOVE WRK-2P-CUR-TOKEN TO WRK-2P-VALUE1                         
081300       ELSE                                                               
081400           STRING WRK-2P-VALUE1 DELIMITED BY SPACE                        
081500                  ' '           DELIMITED BY SIZE                         
081600                  WRK-2P-CUR-TOKEN DELIMITED BY SPACE                     
081700               INTO WRK-2P-VALUE1                                         
081800           END-STRING                                                     
081900       END-IF.                                                            
082000*                                                                         
082100 2620-99-EXIT.                    EXIT.                                   
082200*                                                                         
082300* ----------------------------------------------------------------        
082400 2625-APPEND-TO-KEY2               SECTION.                               
082500*                                                                         
082600       IF WRK-2P-KEY2 = SPACES                                            
082700           MOVE WRK-2P-CUR-TOKEN TO WRK-2P-KEY2                           
082800       ELSE                                                               
082900           STRING WRK-2P-KEY2 DELIMITED BY SPACE                          
083000                  ' '         DELIMITED BY SIZE                           
083100                  WRK-2P-CUR-TOKEN DELIMITED BY SPACE                     
083200               INTO WRK-2P-KEY2                                           
083300           END-STRING                                                     
083400       END-IF.                                                            
083500*                                                                         
083600 2625-99-EXIT.                    EXIT.                                   
083700*                                                                         
083800* ----------------------------------------------------------------        
083900* 2700 SERIES - FIELD EXTRACTION BUSINESS RULES (CASE-INSENSITIVE         
084000* KEY MATCH, VIA THE UPPER-CASED WRK-LINE-KEY-UC VIEW)                    
084100* ----------------------------------------------------------------        
084200 2700-APPLY-MASS-RULE              SECTION.                               
084300* GRV-041/GRV-062: MASS (NOT LAUNCH MASS) KEYS CARRY 'MASS' AND A         
084400* GRAM/KILOGRAM UNIT.  KEY-CARRIED "(10^N KG)" MULTIPLIERS ARE            
084500* DECODED FROM THE KEY, AND A SEPARATE, OPTIONAL VALUE-CARRIED            
084600* (10^N) MULTIPLIER IS DECODED FROM THE VALUE; VALUE-CARRIED LB           
084700* TEXT IS ALSO CONVERTED TO KG.                                           
084800       MOVE ZERO TO WRK-TALLY                                             
084900       INSPECT WRK-LINE-KEY-UC TALLYING WRK-TALLY FOR ALL 'MASS'          
085000       IF WRK-TALLY = ZERO                                                
085100           NEXT SENTENCE                                                  
085200       ELSE                                                               
085300           MOVE ZERO TO WRK-TALLY                                         
085400           INSPECT WRK-LINE-KEY-UC TALLYING WRK-TALLY                     
085500               FOR ALL 'LAUNCH'                                           
085600           IF WRK-TALLY > ZERO                                            
085700               NEXT SENTENCE                                              
085800           ELSE                                                           
085900               PERFORM 2705-DECODE-MASS-MULTIPLIER                        
086000               MOVE WRK-LINE-VALUE TO WRK-NC-DIGITS                       
086100               PERFORM 2795-TEXT-TO-NUM                                   
086200               IF WRK-NC-DIGITS-LEN > ZERO                                
086300                   COMPUTE GRVOBJ-MASS ROUNDED =                          
086400                       WRK-NC-RESULT * WRK-NC-MULTIPLIER                  
086500                           * WRK-NC-VAL-MULTIPLIER                        
086600               END-IF                                                     
086700           END-IF                                                         
086800       END-IF.                                                            
086900*                                                                         
087000 2700-99-EXIT.                    EXIT.                                   
087100*                                                                         
087200* ----------------------------------------------------------------        
087300 2701-CLEAN-MASS-KEY                SECTION.                              
087400* GRV-062 - THE EXPONENT SCAN NEEDS THE KEY WITH ITS COMMAS,              
087500* SPACES AND PARENS STRIPPED (E.G. "MASS, 10^24 (KG)" BECOMES             
087600* "MASS10^24KG") SO THE '^' IS FOUND NEXT TO ITS DIGITS.                  
087700       MOVE SPACES TO WRK-MASS-KEY-CLEAN                                  
087800       MOVE ZERO TO WRK-CLEAN-OUT-POS                                     
087900       PERFORM 2702-COPY-KEY-CHAR                                         
088000           VARYING WRK-CLEAN-POS FROM 1 BY 1                              
088100           UNTIL WRK-CLEAN-POS > 60.                                      
088200*                                                                         
088300 2701-99-EXIT.                    EXIT.                                   
088400*                                                                         
088500* ----------------------------------------------------------------        
088600 2702-COPY-KEY-CHAR                 SECTION.                              
088700*                                                                         
088800       IF WRK-LINE-KEY-UC(WRK-CLEAN-POS:1) = ',' OR SPACE                 
088900           OR '(' OR ')'                                                  
089000           NEXT SENTENCE                                                  
089100       ELSE                                                               
089200           ADD 1 TO WRK-CLEAN-OUT-POS                                     
089300           MOVE WRK-LINE-KEY-UC(WRK-CLEAN-POS:1)                          
089400               TO WRK-MASS-KEY-CLEAN(WRK-CLEAN-OUT-POS:1)                 
089500       END-IF.                                                            
089600*                                                                         
089700 2702-99-EXIT.                    EXIT.                                   
089800*                                                                         
089900* ----------------------------------------------------------------        
090000 2703-DECODE-KEY-EXPONENT           SECTION.                              
090100* WRK-CARET-POS IS ALREADY POSITIONED ON THE FIRST DIGIT AFTER            
090200* THE '^'.  STEP FORWARD WHILE STILL A DIGIT TO FIND THE RUN.             
090300       MOVE WRK-CARET-POS TO WRK-EXP-END-POS                              
090400       SUBTRACT 1 FROM WRK-EXP-END-POS                                    
090500       PERFORM 2707-STEP-OVER-DIGIT                                       
090600           UNTIL WRK-EXP-END-POS >= 59                                    
090700           OR WRK-MASS-KEY-CLEAN(WRK-EXP-END-POS + 1:1)                   
090800               IS NOT GRV-DIGIT-CLASS                                     
090900       MOVE ZERO TO WRK-NC-EXPONENT                                       
091000       IF WRK-EXP-END-POS >= WRK-CARET-POS                                
091100           COMPUTE WRK-TALLY =                                            
091200               WRK-EXP-END-POS - WRK-CARET-POS + 1                        
091300           IF WRK-TALLY > 2                                               
091400               MOVE 2 TO WRK-TALLY                                        
091500           END-IF                                                         
091600           MOVE WRK-MASS-KEY-CLEAN(WRK-CARET-POS:WRK-TALLY)               
091700               TO WRK-NC-EXPONENT                                         
091800       END-IF.                                                            
091900*                                                                         
092000 2703-99-EXIT.                    EXIT.                                   
092100*                                                                         
092200* ----------------------------------------------------------------        
092300 2705-DECODE-MASS-MULTIPLIER        SECTION.                              
092400* GRV-062 - THIS USED TO INSPECT WRK-LINE-VALUE FOR THE '^'.  THE         
092500* MULTIPLIER IS KEY-CARRIED (E.G. "MASS, 10^24 (KG) = 5.9722"),           
092600* NOT VALUE-CARRIED, SO THE SCAN NOW RUNS AGAINST THE CLEANED             
092700* KEY.  THE OPTIONAL, SEPARATE VALUE-CARRIED MULTIPLIER (RARE,            
092800* BUT SEEN ON SOME BARYCENTRE LINES) IS HANDLED BY 2706 BELOW.            
092900       MOVE 1 TO WRK-NC-MULTIPLIER                                        
093000       PERFORM 2701-CLEAN-MASS-KEY                                        
093100       MOVE ZERO TO WRK-CARET-POS                                         
093200       INSPECT WRK-MASS-KEY-CLEAN TALLYING WRK-CARET-POS                  
093300           FOR CHARACTERS BEFORE INITIAL '^'                              
093400       IF WRK-CARET-POS < 60                                              
093500           ADD 1 TO WRK-CARET-POS                                         
093600           PERFORM 2703-DECODE-KEY-EXPONENT                               
093700           PERFORM 2708-RAISE-BASE-TO-EXPONENT                            
093800       END-IF                                                             
093900       MOVE ZERO TO WRK-TALLY                                             
094000       INSPECT WRK-MASS-KEY-CLEAN TALLYING WRK-TALLY FOR ALL 'KG'         
094100       IF WRK-TALLY = ZERO                                                
094200           MOVE ZERO TO WRK-TALLY                                         
094300           INSPECT WRK-MASS-KEY-CLEAN TALLYING WRK-TALLY                  
094400               FOR ALL 'G'                                                
094500           IF WRK-TALLY > ZERO                                            
094600               COMPUTE WRK-NC-MULTIPLIER =                                
094700                   WRK-NC-MULTIPLIER * 0.001                              
094800           END-IF                                                         
094900       END-IF                                                             
095000       PERFORM 2706-DECODE-VALUE-MULTIPLIER.                              
095100*                                                                         
095200 2705-99-EXIT.                    EXIT.                                   
095300*                                                                         
095400* ----------------------------------------------------------------        
095500 2706-DECODE-VALUE-MULTIPLIER       SECTION.                              
095600* GRV-062 - THE SEPARATE, OPTIONAL VALUE-EMBEDDED (10^N)                  
095700* MULTIPLIER SPEC RULE.  DEFAULTS TO 1 WHEN THE VALUE CARRIES NO          
095800* '^'.  LB-TO-KG CONVERSION STAYS HERE TOO - BOTH ARE VALUE-SIDE          
095900* UNIT ADJUSTMENTS.                                                       
096000       MOVE 1 TO WRK-NC-VAL-MULTIPLIER                                    
096100       MOVE ZERO TO WRK-CARET-POS                                         
096200       INSPECT WRK-LINE-VALUE TALLYING WRK-CARET-POS                      
096300           FOR CHARACTERS BEFORE INITIAL '^'                              
096400       IF WRK-CARET-POS < 140                                             
096500           ADD 1 TO WRK-CARET-POS                                         
096600           PERFORM 2765-DECODE-VALUE-EXPONENT                             
096700           PERFORM 2770-RAISE-VALUE-BASE-TO-EXPONENT                      
096800       END-IF                                                             
096900       MOVE ZERO TO WRK-TALLY                                             
097000       INSPECT WRK-LINE-VALUE TALLYING WRK-TALLY FOR ALL 'lb'             
097100       IF WRK-TALLY > ZERO                                                
097200           COMPUTE WRK-NC-VAL-MULTIPLIER =                                
097300               WRK-NC-VAL-MULTIPLIER * 0.45359237                         
097400       END-IF.                                                            
097500*                                                                         
097600 2706-99-EXIT.                    EXIT.                                   
097700*                                                                         
097800* ----------------------------------------------------------------        
097900 2707-STEP-OVER-DIGIT               SECTION.                              
098000* SHARED SINGLE-COUNTER LOOP BODY - SEE 2703 AND 2765.                    
098100       ADD 1 TO WRK-EXP-END-POS.                                          
098200*                                                                         
098300 2707-99-EXIT.                    EXIT.                                   
098400*                                                                         
098500* ----------------------------------------------------------------        
098600 2708-RAISE-BASE-TO-EXPONENT        SECTION.                              
098700*                                                                         
098800       MOVE 1 TO WRK-NC-MULTIPLIER                                        
098900       PERFORM 2709-MULTIPLY-BY-TEN WRK-NC-EXPONENT TIMES.                
099000*                                                                         
099100 2708-99-EXIT.                    EXIT.                                   
099200*                                                                         
099300* ----------------------------------------------------------------        
099400 2709-MULTIPLY-BY-TEN               SECTION.                              
099500*                                                                         
099600       MULTIPLY 10 BY WRK-NC-MULTIPLIER.                                  
099700*                                                                         
099800 2709-99-EXIT.                    EXIT.                                   
099900*                                                                         
100000* ----------------------------------------------------------------        
100100 2710-APPLY-LAUNCH-MASS-RULE        SECTION.                              
100200*                                                                         
100300       MOVE ZERO TO WRK-TALLY                                             
100400       INSPECT WRK-LINE-KEY-UC TALLYING WRK-TALLY                         
100500           FOR ALL 'LAUNCH MASS'                                          
100600       IF WRK-TALLY = ZERO                                                
100700           NEXT SENTENCE                                                  
100800       ELSE                                                               
100900           MOVE 1 TO WRK-NC-MULTIPLIER                                    
101000           MOVE ZERO TO WRK-TALLY                                         
101100           INSPECT WRK-LINE-VALUE TALLYING WRK-TALLY FOR ALL 'ton'        
101200           IF WRK-TALLY > ZERO                                            
101300               MOVE 1000 TO WRK-NC-MULTIPLIER                             
101400           END-IF                                                         
101500           MOVE WRK-LINE-VALUE TO WRK-NC-DIGITS                           
101600           PERFORM 2795-TEXT-TO-NUM                                       
101700           IF WRK-NC-DIGITS-LEN > ZERO                                    
101800               COMPUTE GRVOBJ-MASS ROUNDED =                              
101900                   WRK-NC-RESULT * WRK-NC-MULTIPLIER                      
102000           END-IF                                                         
102100       END-IF.                                                            
102200*                                                                         
102300 2710-99-EXIT.                    EXIT.                                   
102400*                                                                         
102500* ----------------------------------------------------------------        
102600 2720-APPLY-GM-RULE                 SECTION.                              
102700* MASS = FLOOR(GM * 10**20 / 6.6725985 + 0.5) - GRV-043.                  
102800       IF WRK-LINE-KEY-UC NOT = 'GM'                                      
102900           NEXT SENTENCE                                                  
103000       ELSE                                                               
103100           MOVE WRK-LINE-VALUE TO WRK-NC-DIGITS                           
103200           PERFORM 2795-TEXT-TO-NUM                                       
103300           IF WRK-NC-DIGITS-LEN > ZERO                                    
103400               COMPUTE GRVOBJ-MASS ROUNDED =                              
103500                   (WRK-NC-RESULT * 100000000000000000000)                
103600                    / 6.6725985                                           
103700           END-IF                                                         
103800       END-IF.                                                            
103900*                                                                         
104000 2720-99-EXIT.                    EXIT.                                   
104100*                                                                         
104200* ----------------------------------------------------------------        
104300 2730-APPLY-DENSITY-RULE            SECTION.                              
104400*                                                                         
104500       MOVE ZERO TO WRK-TALLY                                             
104600       INSPECT WRK-LINE-KEY-UC TALLYING WRK-TALLY                         
104700           FOR ALL 'DENSITY'                                              
104800       IF WRK-TALLY = ZERO                                                
104900           NEXT SENTENCE                                                  
105000       ELSE                                                               
105100           MOVE WRK-LINE-VALUE TO WRK-NC-DIGITS                           
105200           PERFORM 2795-TEXT-TO-NUM                                       
105300           IF WRK-NC-DIGITS-LEN > ZERO                                    
105400               COMPUTE GRVOBJ-DENSITY ROUNDED =                           
105500                   WRK-NC-RESULT * 1000                                   
105600           END-IF                                                         
105700       END-IF.                                                            
105800*                                                                         
105900 2730-99-EXIT.                    EXIT.                                   
106000*                                                                         
106100* ----------------------------------------------------------------        
106200 2740-APPLY-NAME-RULE               SECTION.                              
106300*                                                                         
106400       IF WRK-LINE-KEY-UC NOT = 'NAME'                                    
106500           NEXT SENTENCE                                                  
106600       ELSE                                                               
106700           MOVE WRK-LINE-VALUE TO GRVOBJ-NAME                             
106800       END-IF.                                                            
106900*                                                                         
107000 2740-99-EXIT.                    EXIT.                                   
107100*                                                                         
107200* ----------------------------------------------------------------        
107300 2750-APPLY-COORDS-RULE             SECTION.                              
107400* COORDINATES LINE IS 8 CSV FIELDS - JD, CAL-DATE (IGNORED),              
107500* THEN X,Y,Z,VX,VY,VZ.  EACH IS KM(/S), TIMES 1000 = M(/S).               
107600       UNSTRING WRK-LINE-VALUE DELIMITED BY ','                           
107700           INTO WRK-COORD-JD, WRK-COORD-CAL, WRK-COORD-X,                 
107800                WRK-COORD-Y, WRK-COORD-Z, WRK-COORD-VX,                   
107900                WRK-COORD-VY, WRK-COORD-VZ                                
108000       END-UNSTRING                                                       
108100       MOVE WRK-COORD-X  TO WRK-NC-DIGITS                                 
108200       PERFORM 2795-TEXT-TO-NUM                                           
108300       COMPUTE GRVOBJ-POSITION-X = WRK-NC-RESULT * 1000                   
108400       MOVE WRK-COORD-Y  TO WRK-NC-DIGITS                                 
108500       PERFORM 2795-TEXT-TO-NUM                                           
108600       COMPUTE GRVOBJ-POSITION-Y = WRK-NC-RESULT * 1000                   
108700       MOVE WRK-COORD-Z  TO WRK-NC-DIGITS                                 
108800       PERFORM 2795-TEXT-TO-NUM                                           
108900       COMPUTE GRVOBJ-POSITION-Z = WRK-NC-RESULT * 1000                   
109000       MOVE WRK-COORD-VX TO WRK-NC-DIGITS                                 
109100       PERFORM 2795-TEXT-TO-NUM                                           
109200       COMPUTE GRVOBJ-VELOCITY-X = WRK-NC-RESULT * 1000                   
109300       MOVE WRK-COORD-VY TO WRK-NC-DIGITS                                 
109400       PERFORM 2795-TEXT-TO-NUM                                           
109500       COMPUTE GRVOBJ-VELOCITY-Y = WRK-NC-RESULT * 1000                   
109600       MOVE WRK-COORD-VZ TO WRK-NC-DIGITS                                 
109700       PERFORM 2795-TEXT-TO-NUM                                           
109800       COMPUTE GRVOBJ-VELOCITY-Z = WRK-NC-RESULT * 1000.                  
109900*                                                                         
110000 2750-99-EXIT.                    EXIT.                                   
110100*                                                                         
110200* ----------------------------------------------------------------        
110300 2760-APPLY-OBJECTTYPE-RULE         SECTION.                              
110400*                                                                         
110500       IF WRK-LINE-KEY NOT = 'OBJECTTYPE'                                 
110600           NEXT SENTENCE                                                  
110700       ELSE                                                               
110800           IF WRK-LINE-VALUE(1:10) = 'spacecraft'                         
110900               MOVE 'SPACECRAFT' TO GRVOBJ-TYPE                           
111000           END-IF                                                         
111100       END-IF.                                                            
111200*                                                                         
111300 2760-99-EXIT.                    EXIT.                                   
111400*                                                                         
111500* ----------------------------------------------------------------        
111600 2765-DECODE-VALUE-EXPONENT         SECTION.                              
111700* SAME DIGIT-RUN SCAN AS 2703, AGAINST THE VALUE INSTEAD OF THE           
111800* CLEANED KEY - THE VALUE HAS NO COMMA/PAREN STRIPPING TO DO.             
111900       MOVE WRK-CARET-POS TO WRK-EXP-END-POS                              
112000       SUBTRACT 1 FROM WRK-EXP-END-POS                                    
112100       PERFORM 2707-STEP-OVER-DIGIT                                       
112200           UNTIL WRK-EXP-END-POS >= 139                                   
112300           OR WRK-LINE-VALUE(WRK-EXP-END-POS + 1:1)                       
112400               IS NOT GRV-DIGIT-CLASS                                     
112500       MOVE ZERO TO WRK-NC-EXPONENT                                       
112600       IF WRK-EXP-END-POS >= WRK-CARET-POS                                
112700           COMPUTE WRK-TALLY =                                            
112800               WRK-EXP-END-POS - WRK-CARET-POS + 1                        
112900           IF WRK-TALLY > 2                                               
113000               MOVE 2 TO WRK-TALLY                                        
113100           END-IF                                                         
113200           MOVE WRK-LINE-VALUE(WRK-CARET-POS:WRK-TALLY)                   
113300               TO WRK-NC-EXPONENT                                         
113400       END-IF.                                                            
113500*                                                                         
113600 2765-99-EXIT.                    EXIT.                                   
113700*                                                                         
113800* ----------------------------------------------------------------        
113900 2770-RAISE-VALUE-BASE-TO-EXPONENT  SECTION.                              
114000*                                                                         
114100       MOVE 1 TO WRK-NC-VAL-MULTIPLIER                                    
114200       PERFORM 2771-MULTIPLY-VAL-BY-TEN WRK-NC-EXPONENT TIMES.            
114300*                                                                         
114400 2770-99-EXIT.                    EXIT.                                   
114500*                                                                         
114600* ----------------------------------------------------------------        
114700 2771-MULTIPLY-VAL-BY-TEN           SECTION.                              
114800*                                                                         
114900       MULTIPLY 10 BY WRK-NC-VAL-MULTIPLIER.                              
115000*                                                                         
115100 2771-99-EXIT.                    EXIT.                                   
115200*                                                                         
115300* ----------------------------------------------------------------        
115400* 2790/2795 - FREE-TEXT-TO-NUMBER DE-EDIT (NO INTRINSIC FUNCTIONS         
115500* IN THIS SHOP - SEE THE WORKING-STORAGE NOTE AT WRK-NUMCONV-AREA)        
115600* ----------------------------------------------------------------        
115700 2790-COMPUTE-LEN                   SECTION.                              
115800* BACKWARD SCAN OF WRK-NC-DIGITS FOR THE LAST NON-SPACE COLUMN.           
115900       MOVE 30 TO WRK-NC-DIGITS-LEN                                       
116000       PERFORM 2791-BACK-UP-ONE                                           
116100           UNTIL WRK-NC-DIGITS-LEN = ZERO                                 
116200           OR WRK-NC-DIGITS(WRK-NC-DIGITS-LEN:1) NOT = SPACE.             
116300*                                                                         
116400 2790-99-EXIT.                    EXIT.                                   
116500*                                                                         
116600* ----------------------------------------------------------------        
116700 2791-BACK-UP-ONE                   SECTION.                              
116800*                                                                         
116900       SUBTRACT 1 FROM WRK-NC-DIGITS-LEN.                                 
117000*                                                                         
117100 2791-99-EXIT.                    EXIT.                                   
117200*                                                                         
117300* ----------------------------------------------------------------        
117400 2795-TEXT-TO-NUM                   SECTION.                              
117500* TAKE THE FIRST BLANK-DELIMITED TOKEN, DROP ANY +-NNN                    
117600* IMPRECISION SUFFIX AND ANY (...) ANNOTATION, THEN SPLIT                 
117700* SIGN / INTEGER / DECIMAL PARTS AND BUILD WRK-NC-RESULT.                 
117800       MOVE ZERO TO WRK-NC-RESULT                                         
117900       MOVE '+' TO WRK-NC-SIGN                                            
118000       MOVE '000000000000000000' TO WRK-NC-INT-PAD                        
118100       MOVE '000000' TO WRK-NC-DEC-PAD                                    
118200       UNSTRING WRK-NC-DIGITS DELIMITED BY SPACE                          
118300           INTO WRK-NC-SCRATCH1                                           
118400       END-UNSTRING                                                       
118500       MOVE ZERO TO WRK-SPLIT-POS                                         
118600       INSPECT WRK-NC-SCRATCH1 TALLYING WRK-SPLIT-POS                     
118700           FOR CHARACTERS BEFORE INITIAL '('                              
118800       IF WRK-SPLIT-POS < 60                                              
118900           MOVE WRK-NC-SCRATCH1(1:WRK-SPLIT-POS) TO WRK-NC-DIGITS         
119000       ELSE                                                               
119100           MOVE WRK-NC-SCRATCH1 TO WRK-NC-DIGITS                          
119200       END-IF                                                             
119300       MOVE ZERO TO WRK-SPLIT-POS                                         
119400       INSPECT WRK-NC-DIGITS TALLYING WRK-SPLIT-POS                       
119500           FOR CHARACTERS BEFORE INITIAL '+-'                             
119600       IF WRK-SPLIT-POS < 30                                              
119700           MOVE WRK-NC-DIGITS(1:WRK-SPLIT-POS) TO WRK-NC-SCRATCH1         
119800           MOVE SPACES TO WRK-NC-DIGITS                                   
119900           MOVE WRK-NC-SCRATCH1(1:WRK-SPLIT-POS) TO WRK-NC-DIGITS         
120000       END-IF                                                             
120100       PERFORM 2790-COMPUTE-LEN                                           
120200       IF WRK-NC-DIGITS-LEN = ZERO                                        
120300           NEXT SENTENCE                                                  
120400       ELSE                                                               
120500           IF WRK-NC-DIGITS(1:1) = '-'                                    
120600               MOVE '-' TO WRK-NC-SIGN                                    
120700               MOVE WRK-NC-DIGITS(2:) TO WRK-NC-SCRATCH2                  
120800           ELSE                                                           
120900               IF WRK-NC-DIGITS(1:1) = '+'                                
121000                   MOVE WRK-NC-DIGITS(2:) TO WRK-NC-SCRATCH2              
121100               ELSE                                                       
121200                   MOVE WRK-NC-DIGITS TO WRK-NC-SCRATCH2                  
121300               END-IF                                                     
121400           END-IF                                                         
121500           MOVE WRK-NC-SCRATCH2(1:30) TO WRK-NC-DIGITS                    
121600           PERFORM 2790-COMPUTE-LEN                                       
121700           PERFORM 2796-SPLIT-INT-DEC                                     
121800           COMPUTE WRK-NC-RESULT =                                        
121900               WRK-NC-INT-VIEW + (WRK-NC-DEC-VIEW / 1000000)              
122000           IF WRK-NC-SIGN = '-'                                           
122100               MULTIPLY -1 BY WRK-NC-RESULT                               
122200           END-IF                                                         
122300       END-IF.                                                            
122400*                                                                         
122500 2795-99-EXIT.                    EXIT.                                   
122600*                                                                         
122700* ----------------------------------------------------------------        
122800 2796-SPLIT-INT-DEC                 SECTION.                              
122900*                                                                         
123000       MOVE ZERO TO WRK-SPLIT-POS                                         
123100       INSPECT WRK-NC-DIGITS TALLYING WRK-SPLIT-POS                       
123200           FOR CHARACTERS BEFORE INITIAL '.'                              
123300       MOVE '000000000000000000' TO WRK-NC-INT-PAD                        
123400       MOVE '000000' TO WRK-NC-DEC-PAD                                    
123500       IF WRK-SPLIT-POS >= WRK-NC-DIGITS-LEN                              
123600           IF WRK-NC-DIGITS-LEN > ZERO                                    
123700               MOVE WRK-NC-DIGITS(1:WRK-NC-DIGITS-LEN)                    
123800                   TO WRK-NC-INT-PAD(19 - WRK-NC-DIGITS-LEN:)             
123900           END-IF                                                         
124000       ELSE                                                               
124100           IF WRK-SPLIT-POS > ZERO                                        
124200               MOVE WRK-NC-DIGITS(1:WRK-SPLIT-POS)                        
124300                   TO WRK-NC-INT-PAD(19 - WRK-SPLIT-POS:)                 
124400           END-IF                                                         
124500           COMPUTE WRK-TALLY =                                            
124600               WRK-NC-DIGITS-LEN - WRK-SPLIT-POS - 1                      
124700           IF WRK-TALLY > 6                                               
124800               MOVE 6 TO WRK-TALLY                                        
124900           END-IF                                                         
125000           IF WRK-TALLY > ZERO                                            
125100               MOVE WRK-NC-DIGITS(WRK-SPLIT-POS + 2:WRK-TALLY)            
125200                   TO WRK-NC-DEC-PAD(1:WRK-TALLY)                         
125300           END-IF                                                         
125400       END-IF.                                                            
125500*                                                                         
125600 2796-99-EXIT.                    EXIT.                                   
125700*                                                                         
125800* ----------------------------------------------------------------        
125900* 7100/7200 SERIES - KEY-SEQUENCE GUARDS (SAME SHAPE AS THE OLD           
126000* CSRG0001 MATCH -- BOTH FEEDS MUST ARRIVE PRE-SORTED BY ID)              
126100* ----------------------------------------------------------------        
126200 7100-VERIFY-RAW-SEQUENCE           SECTION.                              
126300*                                                                         
126400       IF WRK-OBJECT-ID < WRK-CORR-ID                                     
126500           OR WRK-GRVCORR-EOF = 'CLOSED'                                  
126600           NEXT SENTENCE                                                  
126700       ELSE                                                               
126800           IF WRK-OBJECT-ID = WRK-CORR-ID                                 
126900               NEXT SENTENCE                                              
127000           ELSE                                                           
127100               PERFORM 7200-SEQUENCE-ABEND                                
127200           END-IF                                                         
127300       END-IF.                                                            
127400*                                                                         
127500 7100-99-EXIT.                    EXIT.                                   
127600*                                                                         
127700* ----------------------------------------------------------------        
127800 7200-SEQUENCE-ABEND                SECTION.                              
127900*                                                                         
128000       MOVE 'GRVRAW/GRVCORR OUT OF ID SEQUENCE' TO WRK-ERROR-MSG          
128100       MOVE WRK-OBJECT-ID(1:20)               TO WRK-ERROR-CODE           
128200       PERFORM 9999-CALL-ABEND-PGM.                                       
128300*                                                                         
128400 7200-99-EXIT.                    EXIT.                                   
128500*                                                                         
128600* ----------------------------------------------------------------        
128700* 8000/9999 SERIES - RUN SUMMARY, CLOSE-DOWN, ABEND CALL-OUT              
128800* ----------------------------------------------------------------        
128900 8000-FINISH-UP                     SECTION.                              
129000*                                                                         
129100       DISPLAY 'GRVG0001 - RUN SUMMARY -------------------------'         
129200       DISPLAY '  RAW LINES READ.......: ' WRK-GRVRAW-REGS-COUNTER        
129300       DISPLAY '  CORRECTIONS READ.....: '                                
129400           WRK-GRVCORR-REGS-COUNTER                                       
129500       DISPLAY '  CORRECTIONS APPLIED..: '                                
129600           WRK-CORR-APPLIED-COUNTER                                       
129700       DISPLAY '  OBJECTS WRITTEN......: '                                
129800           WRK-GRVWORK-REGS-COUNTER                                       
129900       DISPLAY '  OBJECTS DROPPED......: ' WRK-DROPPED-COUNTER            
130000       CLOSE GRVRAW GRVCORR GRVWORK GRVERR1.                              
130100*                                                                         
130200 8000-99-EXIT.                    EXIT.                                   
130300*                                                                         
130400* ----------------------------------------------------------------        
130500 9999-CALL-ABEND-PGM                SECTION.                              
130600*                                                                         
130700       MOVE WRK-RUN-DATE TO WRK-ERROR-DATE                                
130800       MOVE WRK-RUN-TIME TO WRK-ERROR-TIME                                
130900       CALL WRK-ABEND-PGM USING WRK-ERROR-LOG                             
131000       STOP RUN.                                                          
131100*                                                                         
131200 9999-99-EXIT.                    EXIT.                                   
