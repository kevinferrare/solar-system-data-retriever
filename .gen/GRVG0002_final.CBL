000100* ================================================================        
000200*         I D E N T I F I C A T I O N      D I V I S I O N                
000300* ================================================================        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     GRVG0002.                                                
000600 AUTHOR.         C A VIEGAS.                                              
000700 INSTALLATION.   GRAVREG BATCH SUITE.                                     
000800 DATE-WRITTEN.   11/03/1994.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH ONLY.                      
001100* ----------------------------------------------------------------        
001200*     PROGRAM-ID..: GRVG0002.                                             
001300*     ANALYST.....: C A VIEGAS                                            
001400*     PROGRAMMER..: C A VIEGAS                                            
001500*     DATE........: 11/03/1994                                            
001600* ----------------------------------------------------------------        
001700*     PROJECT.....: GRAVITY OBJECT REGISTRATION - GRAVREG                 
001800* ----------------------------------------------------------------        
001900*     GOAL........: READS THE GRVG0001 WORK FILE, RUNS THE                
002000*                   TYPE CLASSIFICATION CASCADE ON ANY                    
002100*                   OBJECT WHOSE TYPE IS STILL UNSET, AND                 
002200*                   WRITES THE FINAL CSV REPORT.  NO                      
002300*                   CONTROL BREAKS - ONE DETAIL LINE PER                  
002400*                   OBJECT, PLUS THE FIXED TIMESTAMP/                     
002500*                   COMMENT HEADER SECTIONS.  THE ORBIT                   
002600*                   DATE IS SUPPLIED ON THE EXEC PARM CARD                
002700*                   AS YYYYMMDD AND CONVERTED TO EPOCH                    
002800*                   MILLISECONDS FOR THE TIMESTAMP ROW.                   
002900* ----------------------------------------------------------------        
003000*     FILES.......:  DDNAME          LRECL       INCLUDE/BOOK             
003100*                    GRVWORK         00300       GRVOBJ01                 
003200*                    GRVCSVO         00200       GRVCSV01                 
003300* ----------------------------------------------------------------        
003400*     TABLE DB2...:  NONE.                                                
003500* ----------------------------------------------------------------        
003600*                                                                         
003700* CHANGE LOG                                                              
003800* ---- ---------- ---- ------- --------------------------                 
003900* SEQ  DATE       WHO  TKT     DESCRIPTION                                
004000* ---- ---------- ---- ------- --------------------------                 
004100* 0001 1994-03-11 CAV  GRV-003 ORIGINAL VERSION.  WRITES                  
004200*                              THE DETAIL LINES ONLY, NO                  
004300*                              CLASSIFICATION CASCADE YET.                
004400* 0002 1994-07-04 CAV  GRV-015 ADDED THE TIMESTAMP AND                    
004500*                              COMMENT HEADER SECTIONS.                   
004600* 0003 1995-03-01 CAV  GRV-016 ADDED THE 8-RULE TYPE                      
004700*                              CLASSIFICATION CASCADE.                    
004800* 0004 1996-06-18 JRC  GRV-029 FIXED THE PLUTO/DWARF-                     
004900*                              PLANET SB: ID CHECK - WAS                  
005000*                              MATCHING ON NAME ONLY.                     
005100* 0005 1998-12-01 JRC  GRV-040 Y2K REVIEW - THE ORBIT-                    
005200*                              DATE PARM IS ALREADY 4-                    
005300*                              DIGIT YEAR, NO WINDOWING                   
005400*                              LOGIC TO FIX.                              
005500* 0006 2001-09-10 JRC  GRV-050 NUMERIC-FIELD FORMATTING                   
005600*                              RULE REWRITTEN TO STRIP                    
005700*                              TRAILING ZEROS PROPERLY.                   
005800* 0007 2003-08-19 LFA  GRV-058 ALIGNED WITH GRVG0001S                     
005900*                              NEW "HORIZONS ERROR"                       
006000*                              DROP RULE - NO CHANGE                      
006100*                              NEEDED HERE, NOTED FOR                     
006200*                              THE RECORD.                                
006300* 0008 2004-09-14 LFA  GRV-064 RESTORED SECTION/EXIT STRUCTURE            
006400*                              THROUGHOUT - HAD DRIFTED TO                
006500*                              PLAIN PARAGRAPHS, INCONSISTENT             
006600*                              WITH GRVGABND AND SHOP STANDARD.           
006700*                              SAME CLEANUP AS GRV-063 IN                 
006800*                              GRVG0001.  NO LOGIC CHANGED.               
006900* ---- ---------- ---- ------- --------------------------                 
007000*                                                                         
007100* ================================================================        
007200*         E N V I R O N M E N T      D I V I S I O N                      
007300* ================================================================        
007400 ENVIRONMENT DIVISION.                                                    
007500 CONFIGURATION SECTION.                                                   
007600 SPECIAL-NAMES.                                                           
007700    C01 IS TOP-OF-FORM                                                    
007800    CLASS GRV-UPPER-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                 
007900    CLASS GRV-LOWER-CLASS IS "abcdefghijklmnopqrstuvwxyz"                 
008000    CLASS GRV-DIGIT-CLASS IS "0123456789".                                
008100*                                                                         
008200 INPUT-OUTPUT SECTION.                                                    
008300 FILE-CONTROL.                                                            
008400*                                                                         
008500    SELECT GRVWORK       ASSIGN TO UTS-S-GRVWORK                          
008600     ORGANIZATION IS     SEQUENTIAL                                       
008700     ACCESS MODE  IS     SEQUENTIAL                                       
008800     FILE STATUS  IS     WRK-FS-GRVWORK.                                  
008900*                                                                         
009000    SELECT GRVCSVO       ASSIGN TO UTS-S-GRVCSVO                          
009100     ORGANIZATION IS     SEQUENTIAL                                       
009200     ACCESS MODE  IS     SEQUENTIAL                                       
009300     FILE STATUS  IS     WRK-FS-GRVCSVO.                                  
009400*                                                                         
009500* ================================================================        
009600*               D A T A      D I V I S I O N                              
009700* ================================================================        
009800 DATA DIVISION.                                                           
009900 FILE SECTION.                                                            
010000*                                                                         
010100 FD  GRVWORK                                                              
010200    RECORDING MODE IS F                                                   
010300    LABEL RECORD   IS STANDARD                                            
010400    BLOCK CONTAINS 00 RECORDS.                                            
010500 01  FD-REG-GRVWORK.                                                      
010600    COPY 'GRVOBJ01'.                                                      
010700*                                                                         
010800 FD  GRVCSVO                                                              
010900    RECORDING MODE IS F                                                   
011000    LABEL RECORD   IS STANDARD                                            
011100    BLOCK CONTAINS 00 RECORDS.                                            
011200 01  FD-REG-GRVCSVO.                                                      
011300    COPY 'GRVCSV01'.                                                      
011400*                                                                         
011500* ----------------------------------------------------------------        
011600* WORKING-STORAGE SECTION                                                 
011700* ----------------------------------------------------------------        
011800 WORKING-STORAGE SECTION.                                                 
011900*                                                                         
012000* CONTROL SWITCHES AND COUNTERS                                           
012100 77  WRK-GRVWORK-REGS-COUNTER      PIC S9(06) COMP                        
012200    VALUE ZERO.                                                           
012300 77  WRK-GRVCSVO-LINES-COUNTER     PIC S9(06) COMP                        
012400    VALUE ZERO.                                                           
012500 77  WRK-CLASSIFIED-COUNTER        PIC S9(06) COMP                        
012600    VALUE ZERO.                                                           
012700*                                                                         
012800 77  WRK-GRVWORK-EOF               PIC X(03) VALUE SPACES.                
012900*                                                                         
013000* FILE-STATUS FIELDS                                                      
013100 01  WRK-FILE-STATUS.                                                     
013200     03  WRK-FS-GRVWORK             PIC X(02) VALUE '00'.                 
013300     03  WRK-FS-GRVCSVO             PIC X(02) VALUE '00'.                 
013400     03  FILLER                     PIC X(02).                            
013500*                                                                         
013600* ERROR LOG PASSED TO GRVGABND                                            
013700 01  WRK-ERROR-LOG.                                                       
013800     03  WRK-PROGRAM                PIC X(08) VALUE                       
013900    'GRVG0002'.                                                           
014000     03  WRK-ERROR-MSG              PIC X(30) VALUE SPACES.               
014100     03  WRK-ERROR-CODE             PIC X(30) VALUE SPACES.               
014200     03  WRK-ERROR-DATE             PIC X(10) VALUE SPACES.               
014300     03  WRK-ERROR-TIME             PIC X(08) VALUE SPACES.               
014400     03  FILLER                     PIC X(04).                            
014500 77  WRK-ABEND-PGM                  PIC X(08) VALUE                       
014600    'GRVGABND'.                                                           
014700*                                                                         
014800 01  WRK-RUN-DATE-TIME.                                                   
014900     03  WRK-RUN-DATE               PIC 9(06).                            
015000     03  WRK-RUN-TIME               PIC 9(08).                            
015100     03  FILLER                     PIC X(04).                            
015200*                                                                         
015300* EPOCH-DATE COMPUTATION SCRATCH (JULIAN-DAY-NUMBER METHOD)               
015400 77  WRK-EPOCH-A                    PIC S9(04) COMP                       
015500    VALUE ZERO.                                                           
015600 77  WRK-EPOCH-Y                    PIC S9(06) COMP                       
015700    VALUE ZERO.                                                           
015800 77  WRK-EPOCH-M                    PIC S9(04) COMP                       
015900    VALUE ZERO.                                                           
016000 77  WRK-EPOCH-Y2                   PIC S9(06) COMP                       
016100    VALUE ZERO.                                                           
016200 77  WRK-EPOCH-M2                   PIC S9(04) COMP                       
016300    VALUE ZERO.                                                           
016400 77  WRK-EPOCH-TERM1                PIC S9(09) COMP                       
016500    VALUE ZERO.                                                           
016600 77  WRK-EPOCH-TERM2                PIC S9(09) COMP                       
016700    VALUE ZERO.                                                           
016800 77  WRK-EPOCH-TERM3                PIC S9(09) COMP                       
016900    VALUE ZERO.                                                           
017000 77  WRK-EPOCH-TERM4                PIC S9(09) COMP                       
017100    VALUE ZERO.                                                           
017200 77  WRK-EPOCH-TERM5                PIC S9(09) COMP                       
017300    VALUE ZERO.                                                           
017400 77  WRK-EPOCH-JDN                  PIC S9(09) COMP                       
017500    VALUE ZERO.                                                           
017600 77  WRK-EPOCH-DAYS                 PIC S9(09) COMP                       
017700    VALUE ZERO.                                                           
017800 77  WRK-TS-EPOCH-MS                PIC S9(18) VALUE ZERO.                
017900*                                                                         
018000* TYPE-CLASSIFICATION SCRATCH                                             
018100 01  WRK-CLASS-FIELDS.                                                    
018200     03  WRK-NAME-UC                PIC X(64) VALUE SPACES.               
018300     03  WRK-NAME-LC                PIC X(64) VALUE SPACES.               
018400     03  FILLER                     PIC X(04).                            
018500 77  WRK-CLASS-DONE-SW              PIC X(01) VALUE 'N'.                  
018600     88  WRK-CLASS-IS-DONE          VALUE 'Y'.                            
018700 77  WRK-TALLY                      PIC S9(04) COMP                       
018800    VALUE ZERO.                                                           
018900 77  WRK-FIRST-SPACE-POS            PIC S9(04) COMP                       
019000    VALUE ZERO.                                                           
019100 77  WRK-TOK-LEN                    PIC S9(04) COMP                       
019200    VALUE ZERO.                                                           
019300*                                                                         
019400* CSV NUMBER-FORMATTING SCRATCH - GRV-050                                 
019500 77  WRK-FMT-SOURCE                 PIC S9(18)V9(06)                      
019600    VALUE ZERO.                                                           
019700 01  WRK-FMT-EDITED                 PIC -(17)9.999999.                    
019800 01  WRK-FMT-EDITED-SPLIT REDEFINES WRK-FMT-EDITED.                       
019900     05  WRK-FMT-INT-PART           PIC X(18).                            
020000     05  WRK-FMT-DOT                PIC X(01).                            
020100     05  WRK-FMT-FRAC-PART          PIC X(06).                            
020200 01  WRK-FMT-WORK-AREA.                                                   
020300     03  WRK-FMT-INT-COMPACT        PIC X(19) VALUE SPACES.               
020400     03  WRK-FMT-FRAC-TRIM          PIC X(06) VALUE SPACES.               
020500     03  WRK-FMT-RESULT             PIC X(26) VALUE SPACES.               
020600     03  FILLER                     PIC X(04).                            
020700 77  WRK-FMT-LEN                    PIC S9(02) COMP                       
020800    VALUE ZERO.                                                           
020900 77  WRK-FMT-POS                    PIC S9(02) COMP                       
021000    VALUE ZERO.                                                           
021100*                                                                         
021200* NAME/TYPE TEXT-TRIM SCRATCH - SPACE-PADDED FIELDS ARE                   
021300* TRIMMED TO THEIR ACTUAL LENGTH BEFORE GOING TO THE CSV                  
021400 77  WRK-TRIM-SOURCE               PIC X(64) VALUE SPACES.                
021500 77  WRK-TRIM-MAXLEN               PIC S9(02) COMP                        
021600    VALUE ZERO.                                                           
021700 77  WRK-TRIM-LEN                  PIC S9(02) COMP                        
021800    VALUE ZERO.                                                           
021900*                                                                         
022000* OUTPUT DETAIL-LINE BUILD AREA                                           
022100 01  WRK-DETAIL-LINE                PIC X(200) VALUE SPACES.              
022200 01  WRK-DETAIL-LINE-CHECK REDEFINES WRK-DETAIL-LINE.                     
022300     03  WRK-DETAIL-LINE-HEAD       PIC X(132).                           
022400     03  WRK-DETAIL-LINE-TAIL       PIC X(68).                            
022500 77  WRK-DETAIL-PTR                 PIC S9(04) COMP                       
022600    VALUE 1.                                                              
022700*                                                                         
022800* ================================================================        
022900*             L I N K A G E      S E C T I O N                            
023000* ================================================================        
023100 LINKAGE SECTION.                                                         
023200*                                                                         
023300* ORBIT-DATE PARM CARD - EXEC PARM=(YYYYMMDD) - GRV-003                   
023400 01  LK-PARM-CARD.                                                        
023500     05  LK-PARM-DATE-TEXT          PIC X(08).                            
023600     05  LK-PARM-DATE-SPLIT REDEFINES LK-PARM-DATE-TEXT.                  
023700         10  LK-PARM-YYYY           PIC 9(04).                            
023800         10  LK-PARM-MM             PIC 9(02).                            
023900         10  LK-PARM-DD             PIC 9(02).                            
024000     05  FILLER                     PIC X(02).                            
024100*                                                                         
024200* ================================================================        
024300*         P R O C E D U R E      D I V I S I O N                          
024400* ================================================================        
024500 PROCEDURE DIVISION USING LK-PARM-CARD.                                   
024600*                                                                         
024700* ----------------------------------------------------------------        
024800* 0000 SERIES - MAIN LINE                                                 
024900* ----------------------------------------------------------------        
025000 0000-MAIN-PROCESS               SECTION.                                 
025100*                                                                         
025200       PERFORM 1000-INITIALIZE                                            
025300       PERFORM 2000-PROCESS-WORK-FILE                                     
025400           UNTIL WRK-GRVWORK-EOF = 'CLOSED'                               
025500       PERFORM 8000-FINISH-UP                                             
025600       STOP RUN.                                                          
025700*                                                                         
025800 0000-99-EXIT.                    EXIT.                                   
025900*                                                                         
026000* 1000 SERIES - INITIALIZATION AND HEADER-SECTION WRITE                   
026100 1000-INITIALIZE                 SECTION.                                 
026200*                                                                         
026300       ACCEPT WRK-RUN-DATE FROM DATE                                      
026400       ACCEPT WRK-RUN-TIME FROM TIME                                      
026500       DISPLAY 'GRVG0002 - START OF RUN ---------------------'            
026600       PERFORM 1200-OPEN-FILES                                            
026700       PERFORM 1400-COMPUTE-EPOCH-MS                                      
026800       PERFORM 1600-WRITE-HEADER-SECTIONS                                 
026900       PERFORM 2100-READ-GRVWORK.                                         
027000*                                                                         
027100 1000-99-EXIT.                    EXIT.                                   
027200*                                                                         
027300 1200-OPEN-FILES                 SECTION.                                 
027400*                                                                         
027500       OPEN INPUT  GRVWORK                                                
027600       IF WRK-FS-GRVWORK = '35'                                           
027700           DISPLAY 'GRVG0002 - NO WORK FILE PRESENT -'                    
027800               ' NOTHING TO REPORT, ENDING RUN'                           
027900           STOP RUN                                                       
028000       END-IF                                                             
028100       IF WRK-FS-GRVWORK NOT = '00'                                       
028200           MOVE 'OPEN GRVWORK FAILED'   TO WRK-ERROR-MSG                  
028300           MOVE WRK-FS-GRVWORK           TO WRK-ERROR-CODE                
028400           PERFORM 9999-CALL-ABEND-PGM                                    
028500       END-IF                                                             
028600       OPEN OUTPUT GRVCSVO                                                
028700       IF WRK-FS-GRVCSVO NOT = '00'                                       
028800           MOVE 'OPEN GRVCSVO FAILED'   TO WRK-ERROR-MSG                  
028900           MOVE WRK-FS-GRVCSVO           TO WRK-ERROR-CODE                
029000           PERFORM 9999-CALL-ABEND-PGM                                    
029100       END-IF.                                                            
029200*                                                                         
029300 1200-99-EXIT.                    EXIT.                                   
029400*                                                                         
029500* JULIAN-DAY-NUMBER METHOD - CONVERTS THE PARM ORBIT DATE TO              
029600* EPOCH MILLISECONDS.  FLIEGEL AND VAN FLANDERN, 1968 - THE               
029700* SAME FORMULA THE SHOP USES IN THE UTS DATE-BRIDGE ROUTINES.             
029800 1400-COMPUTE-EPOCH-MS           SECTION.                                 
029900*                                                                         
030000       MOVE LK-PARM-YYYY TO WRK-EPOCH-Y                                   
030100       MOVE LK-PARM-MM   TO WRK-EPOCH-M                                   
030200       COMPUTE WRK-EPOCH-A = (14 - WRK-EPOCH-M) / 12                      
030300       COMPUTE WRK-EPOCH-Y2 =                                             
030400           WRK-EPOCH-Y + 4800 - WRK-EPOCH-A                               
030500       COMPUTE WRK-EPOCH-M2 =                                             
030600           WRK-EPOCH-M + (12 * WRK-EPOCH-A) - 3                           
030700       COMPUTE WRK-EPOCH-TERM1 =                                          
030800           ((153 * WRK-EPOCH-M2) + 2) / 5                                 
030900       COMPUTE WRK-EPOCH-TERM2 = 365 * WRK-EPOCH-Y2                       
031000       COMPUTE WRK-EPOCH-TERM3 = WRK-EPOCH-Y2 / 4                         
031100       COMPUTE WRK-EPOCH-TERM4 = WRK-EPOCH-Y2 / 100                       
031200       COMPUTE WRK-EPOCH-TERM5 = WRK-EPOCH-Y2 / 400                       
031300       COMPUTE WRK-EPOCH-JDN =                                            
031400           LK-PARM-DD + WRK-EPOCH-TERM1 + WRK-EPOCH-TERM2                 
031500           + WRK-EPOCH-TERM3 - WRK-EPOCH-TERM4                            
031600           + WRK-EPOCH-TERM5 - 32045                                      
031700       COMPUTE WRK-EPOCH-DAYS = WRK-EPOCH-JDN - 2440588                   
031800       COMPUTE WRK-TS-EPOCH-MS =                                          
031900           WRK-EPOCH-DAYS * 86400000.                                     
032000*                                                                         
032100 1400-99-EXIT.                    EXIT.                                   
032200*                                                                         
032300* 1600 SERIES - THE FOUR FIXED LINES AHEAD OF THE DETAIL ROWS             
032400 1600-WRITE-HEADER-SECTIONS      SECTION.                                 
032500*                                                                         
032600       PERFORM 1610-WRITE-TIMESTAMP-SECTION                               
032700       PERFORM 1650-WRITE-COMMENT-SECTION                                 
032800       PERFORM 1690-WRITE-DETAIL-HEADER.                                  
032900*                                                                         
033000 1600-99-EXIT.                    EXIT.                                   
033100*                                                                         
033200 1610-WRITE-TIMESTAMP-SECTION    SECTION.                                 
033300*                                                                         
033400       MOVE SPACES         TO GRVCSV-LINE-TEXT                            
033500       MOVE 'TimeStamp'    TO GRVCSV-LINE-TEXT                            
033600       WRITE FD-REG-GRVCSVO                                               
033700       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER                                 
033800       MOVE WRK-TS-EPOCH-MS TO WRK-FMT-SOURCE                             
033900       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
034000       MOVE SPACES          TO GRVCSV-LINE-TEXT                           
034100       MOVE WRK-FMT-RESULT  TO GRVCSV-LINE-TEXT                           
034200       WRITE FD-REG-GRVCSVO                                               
034300       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER.                                
034400*                                                                         
034500 1610-99-EXIT.                    EXIT.                                   
034600*                                                                         
034700 1650-WRITE-COMMENT-SECTION      SECTION.                                 
034800*                                                                         
034900       MOVE SPACES        TO GRVCSV-LINE-TEXT                             
035000       MOVE 'Comment'     TO GRVCSV-LINE-TEXT                             
035100       WRITE FD-REG-GRVCSVO                                               
035200       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER                                 
035300       MOVE SPACES        TO GRVCSV-LINE-TEXT                             
035400       MOVE 'From JPL horizon data' TO GRVCSV-LINE-TEXT                   
035500       WRITE FD-REG-GRVCSVO                                               
035600       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER.                                
035700*                                                                         
035800 1650-99-EXIT.                    EXIT.                                   
035900*                                                                         
036000 1690-WRITE-DETAIL-HEADER        SECTION.                                 
036100*                                                                         
036200       MOVE SPACES TO GRVCSV-LINE-TEXT                                    
036300       STRING 'Name,Type,Mass,Density,PositionX,PositionY,'               
036400              'PositionZ,VelocityX,VelocityY,VelocityZ'                   
036500           DELIMITED BY SIZE                                              
036600           INTO GRVCSV-LINE-TEXT                                          
036700       WRITE FD-REG-GRVCSVO                                               
036800       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER.                                
036900*                                                                         
037000 1690-99-EXIT.                    EXIT.                                   
037100*                                                                         
037200* ----------------------------------------------------------------        
037300* 2000 SERIES - MAIN LINE-BY-LINE PASS OF THE GRVWORK FILE                
037400* ----------------------------------------------------------------        
037500 2000-PROCESS-WORK-FILE          SECTION.                                 
037600*                                                                         
037700       IF GRVOBJ-TYPE = SPACES                                            
037800           PERFORM 2200-CLASSIFY-OBJECT                                   
037900           ADD 1 TO WRK-CLASSIFIED-COUNTER                                
038000       END-IF                                                             
038100       PERFORM 2400-WRITE-DETAIL-LINE                                     
038200       ADD 1 TO WRK-GRVWORK-REGS-COUNTER                                  
038300       PERFORM 2100-READ-GRVWORK.                                         
038400*                                                                         
038500 2000-99-EXIT.                    EXIT.                                   
038600*                                                                         
038700 2100-READ-GRVWORK               SECTION.                                 
038800*                                                                         
038900       READ GRVWORK                                                       
039000           AT END MOVE 'CLOSED' TO WRK-GRVWORK-EOF                        
039100       END-READ.                                                          
039200*                                                                         
039300 2100-99-EXIT.                    EXIT.                                   
039400*                                                                         
039500* ----------------------------------------------------------------        
039600* 2200 SERIES - TYPE CLASSIFICATION CASCADE, FIRST MATCH WINS             
039700* RULE ORDER IS SIGNIFICANT - GRV-016.  DO NOT RE-SEQUENCE.               
039800* ----------------------------------------------------------------        
039900 2200-CLASSIFY-OBJECT            SECTION.                                 
040000*                                                                         
040100       MOVE 'N' TO WRK-CLASS-DONE-SW                                      
040200       MOVE GRVOBJ-NAME TO WRK-NAME-UC                                    
040300       INSPECT WRK-NAME-UC CONVERTING                                     
040400           'abcdefghijklmnopqrstuvwxyz' TO                                
040500           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
040600       MOVE GRVOBJ-NAME TO WRK-NAME-LC                                    
040700       INSPECT WRK-NAME-LC CONVERTING                                     
040800           'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                
040900           'abcdefghijklmnopqrstuvwxyz'                                   
041000       PERFORM 2210-CLASSIFY-BY-MASS                                      
041100       PERFORM 2220-CLASSIFY-SUN                                          
041200       PERFORM 2230-CLASSIFY-MAJOR-PLANET                                 
041300       PERFORM 2240-CLASSIFY-SPACECRAFT-NAME                              
041400       PERFORM 2250-CLASSIFY-ASTEROID-HINT                                
041500       PERFORM 2260-CLASSIFY-DWARF-PLANET                                 
041600       PERFORM 2270-CLASSIFY-NUMBERED-ASTEROID                            
041700       PERFORM 2280-CLASSIFY-DEFAULT-MOON                                 
041800       MOVE 'Y' TO GRVOBJ-TYPE-KNOWN-SW.                                  
041900*                                                                         
042000 2200-99-EXIT.                    EXIT.                                   
042100*                                                                         
042200* RULE 1 - MASS KNOWN AND UNDER 1,000,000 KG => SPACECRAFT                
042300 2210-CLASSIFY-BY-MASS           SECTION.                                 
042400*                                                                         
042500       IF WRK-CLASS-IS-DONE                                               
042600           NEXT SENTENCE                                                  
042700       ELSE                                                               
042800           IF GRVOBJ-MASS NOT = -1                                        
042900               AND GRVOBJ-MASS < 1000000                                  
043000               MOVE 'SPACECRAFT' TO GRVOBJ-TYPE                           
043100               MOVE 'Y' TO WRK-CLASS-DONE-SW                              
043200           END-IF                                                         
043300       END-IF.                                                            
043400*                                                                         
043500 2210-99-EXIT.                    EXIT.                                   
043600*                                                                         
043700* RULE 2 - NAME IS EXACTLY "SUN (10)" => STAR                             
043800 2220-CLASSIFY-SUN               SECTION.                                 
043900*                                                                         
044000       IF WRK-CLASS-IS-DONE                                               
044100           NEXT SENTENCE                                                  
044200       ELSE                                                               
044300           IF WRK-NAME-UC = 'SUN (10)'                                    
044400               MOVE 'STAR' TO GRVOBJ-TYPE                                 
044500               MOVE 'Y' TO WRK-CLASS-DONE-SW                              
044600           END-IF                                                         
044700       END-IF.                                                            
044800*                                                                         
044900 2220-99-EXIT.                    EXIT.                                   
045000*                                                                         
045100* RULE 3 - ONE OF THE EIGHT MAJOR PLANETS => PLANET                       
045200 2230-CLASSIFY-MAJOR-PLANET      SECTION.                                 
045300*                                                                         
045400       IF WRK-CLASS-IS-DONE                                               
045500           NEXT SENTENCE                                                  
045600       ELSE                                                               
045700           IF WRK-NAME-UC = 'MERCURY' OR WRK-NAME-UC = 'VENUS'            
045800               OR WRK-NAME-UC = 'EARTH'  OR WRK-NAME-UC = 'MARS'          
045900               OR WRK-NAME-UC = 'JUPITER'                                 
046000               OR WRK-NAME-UC = 'SATURN'                                  
046100               OR WRK-NAME-UC = 'URANUS'                                  
046200               OR WRK-NAME-UC = 'NEPTUNE'                                 
046300               MOVE 'PLANET' TO GRVOBJ-TYPE                               
046400               MOVE 'Y' TO WRK-CLASS-DONE-SW                              
046500           END-IF                                                         
046600       END-IF.                                                            
046700*                                                                         
046800 2230-99-EXIT.                    EXIT.                                   
046900*                                                                         
047000* RULE 4 - NAME CONTAINS A SPACECRAFT/OBSERVATORY HINT                    
047100 2240-CLASSIFY-SPACECRAFT-NAME   SECTION.                                 
047200*                                                                         
047300       IF WRK-CLASS-IS-DONE                                               
047400           NEXT SENTENCE                                                  
047500       ELSE                                                               
047600           MOVE ZERO TO WRK-TALLY                                         
047700           INSPECT WRK-NAME-UC TALLYING WRK-TALLY                         
047800               FOR ALL 'SPACECRAFT'                                       
047900           IF WRK-TALLY = ZERO                                            
048000               INSPECT WRK-NAME-UC TALLYING WRK-TALLY                     
048100                   FOR ALL 'TELESCOPE'                                    
048200           END-IF                                                         
048300           IF WRK-TALLY = ZERO                                            
048400               INSPECT WRK-NAME-UC TALLYING WRK-TALLY                     
048500                   FOR ALL 'OBSERVATORY'                                  
048600           END-IF                                                         
048700           IF WRK-TALLY = ZERO                                            
048800               INSPECT WRK-NAME-UC TALLYING WRK-TALLY                     
048900                   FOR ALL '6Q0B44E'                                      
049000           END-IF                                                         
049100           IF WRK-TALLY > ZERO                                            
049200               MOVE 'SPACECRAFT' TO GRVOBJ-TYPE                           
049300               MOVE 'Y' TO WRK-CLASS-DONE-SW                              
049400           END-IF                                                         
049500       END-IF.                                                            
049600*                                                                         
049700 2240-99-EXIT.                    EXIT.                                   
049800*                                                                         
049900* RULE 5 - NAME CONTAINS A COMET/NEOCP HINT => ASTEROID                   
050000 2250-CLASSIFY-ASTEROID-HINT     SECTION.                                 
050100*                                                                         
050200       IF WRK-CLASS-IS-DONE                                               
050300           NEXT SENTENCE                                                  
050400       ELSE                                                               
050500           MOVE ZERO TO WRK-TALLY                                         
050600           INSPECT WRK-NAME-UC TALLYING WRK-TALLY                         
050700               FOR ALL 'NEOCP'                                            
050800           IF WRK-TALLY = ZERO                                            
050900               INSPECT WRK-NAME-UC TALLYING WRK-TALLY                     
051000                   FOR ALL 'LOVEJOY'                                      
051100           END-IF                                                         
051200           IF WRK-TALLY > ZERO                                            
051300               MOVE 'ASTEROID' TO GRVOBJ-TYPE                             
051400               MOVE 'Y' TO WRK-CLASS-DONE-SW                              
051500           END-IF                                                         
051600       END-IF.                                                            
051700*                                                                         
051800 2250-99-EXIT.                    EXIT.                                   
051900*                                                                         
052000* RULE 6 - SB:<MINOR-PLANET-NUMBER> ID, OR NAME CONTAINS                  
052100* "PLUTO" => DWARF_PLANET - GRV-029 FIX                                   
052200 2260-CLASSIFY-DWARF-PLANET      SECTION.                                 
052300*                                                                         
052400       IF WRK-CLASS-IS-DONE                                               
052500           NEXT SENTENCE                                                  
052600       ELSE                                                               
052700           MOVE ZERO TO WRK-TALLY                                         
052800           IF GRVOBJ-ID-PREFIX = 'SB'                                     
052900               AND GRVOBJ-ID-COLON = ':'                                  
053000               IF GRVOBJ-ID-SUFFIX = '1'                                  
053100                   OR GRVOBJ-ID-SUFFIX = '90377'                          
053200                   OR GRVOBJ-ID-SUFFIX = '136199'                         
053300                   OR GRVOBJ-ID-SUFFIX = '136108'                         
053400                   OR GRVOBJ-ID-SUFFIX = '136472'                         
053500                   OR GRVOBJ-ID-SUFFIX = '90482'                          
053600                   OR GRVOBJ-ID-SUFFIX = '50000'                          
053700                   OR GRVOBJ-ID-SUFFIX = '225088'                         
053800                   MOVE 1 TO WRK-TALLY                                    
053900               END-IF                                                     
054000           END-IF                                                         
054100           IF WRK-TALLY = ZERO                                            
054200               INSPECT WRK-NAME-LC TALLYING WRK-TALLY                     
054300                   FOR ALL 'pluto'                                        
054400           END-IF                                                         
054500           IF WRK-TALLY > ZERO                                            
054600               MOVE 'DWARF_PLANET' TO GRVOBJ-TYPE                         
054700               MOVE 'Y' TO WRK-CLASS-DONE-SW                              
054800           END-IF                                                         
054900       END-IF.                                                            
055000*                                                                         
055100 2260-99-EXIT.                    EXIT.                                   
055200*                                                                         
055300* RULE 7 - FIRST SPACE-TOKEN OF THE NAME IS ALL DIGITS                    
055400* (NUMBERED MINOR-PLANET CONVENTION) => ASTEROID                          
055500 2270-CLASSIFY-NUMBERED-ASTEROID SECTION.                                 
055600*                                                                         
055700       IF WRK-CLASS-IS-DONE                                               
055800           NEXT SENTENCE                                                  
055900       ELSE                                                               
056000           MOVE ZERO TO WRK-FIRST-SPACE-POS                               
056100           INSPECT WRK-NAME-LC TALLYING WRK-FIRST-SPACE-POS               
056200               FOR CHARACTERS BEFORE INITIAL ' '                          
056300           MOVE WRK-FIRST-SPACE-POS TO WRK-TOK-LEN                        
056400           IF WRK-TOK-LEN = ZERO                                          
056500               MOVE 1 TO WRK-TOK-LEN                                      
056600           END-IF                                                         
056700           IF WRK-NAME-LC(1:WRK-TOK-LEN) IS GRV-DIGIT-CLASS               
056800               MOVE 'ASTEROID' TO GRVOBJ-TYPE                             
056900               MOVE 'Y' TO WRK-CLASS-DONE-SW                              
057000           END-IF                                                         
057100       END-IF.                                                            
057200*                                                                         
057300 2270-99-EXIT.                    EXIT.                                   
057400*                                                                         
057500* RULE 8 - DEFAULT / FALLBACK => MOON                                     
057600 2280-CLASSIFY-DEFAULT-MOON      SECTION.                                 
057700*                                                                         
057800       IF WRK-CLASS-IS-DONE                                               
057900           NEXT SENTENCE                                                  
058000       ELSE                                                               
058100           MOVE 'MOON' TO GRVOBJ-TYPE                                     
058200           MOVE 'Y' TO WRK-CLASS-DONE-SW                                  
058300       END-IF.                                                            
058400*                                                                         
058500 2280-99-EXIT.                    EXIT.                                   
058600*                                                                         
058700* ----------------------------------------------------------------        
058800* 2400 SERIES - DETAIL-LINE ASSEMBLY AND WRITE                            
058900* ----------------------------------------------------------------        
059000 2400-WRITE-DETAIL-LINE          SECTION.                                 
059100*                                                                         
059200       MOVE SPACES TO WRK-DETAIL-LINE                                     
059300       MOVE 1      TO WRK-DETAIL-PTR                                      
059400       MOVE GRVOBJ-NAME  TO WRK-TRIM-SOURCE                               
059500       MOVE 64           TO WRK-TRIM-MAXLEN                               
059600       PERFORM 2495-COMPUTE-TRIM-LEN                                      
059700       IF WRK-TRIM-LEN = ZERO                                             
059800           STRING ',' DELIMITED BY SIZE                                   
059900               INTO WRK-DETAIL-LINE                                       
060000               WITH POINTER WRK-DETAIL-PTR                                
060100       ELSE                                                               
060200           STRING WRK-TRIM-SOURCE(1:WRK-TRIM-LEN)                         
060300                   DELIMITED BY SIZE ',' DELIMITED BY SIZE                
060400               INTO WRK-DETAIL-LINE                                       
060500               WITH POINTER WRK-DETAIL-PTR                                
060600       END-IF                                                             
060700       MOVE GRVOBJ-TYPE  TO WRK-TRIM-SOURCE                               
060800       MOVE 13           TO WRK-TRIM-MAXLEN                               
060900       PERFORM 2495-COMPUTE-TRIM-LEN                                      
061000       IF WRK-TRIM-LEN = ZERO                                             
061100           STRING ',' DELIMITED BY SIZE                                   
061200               INTO WRK-DETAIL-LINE                                       
061300               WITH POINTER WRK-DETAIL-PTR                                
061400       ELSE                                                               
061500           STRING WRK-TRIM-SOURCE(1:WRK-TRIM-LEN)                         
061600                   DELIMITED BY SIZE ',' DELIMITED BY SIZE                
061700               INTO WRK-DETAIL-LINE                                       
061800               WITH POINTER WRK-DETAIL-PTR                                
061900       END-IF                                                             
062000       MOVE GRVOBJ-MASS TO WRK-FMT-SOURCE                                 
062100       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
062200       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
062300              ',' DELIMITED BY SIZE                                       
062400           INTO WRK-DETAIL-LINE                                           
062500           WITH POINTER WRK-DETAIL-PTR                                    
062600       MOVE GRVOBJ-DENSITY TO WRK-FMT-SOURCE                              
062700       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
062800       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
062900              ',' DELIMITED BY SIZE                                       
063000           INTO WRK-DETAIL-LINE                                           
063100           WITH POINTER WRK-DETAIL-PTR                                    
063200       MOVE GRVOBJ-POSITION-X TO WRK-FMT-SOURCE                           
063300       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
063400       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
063500              ',' DELIMITED BY SIZE                                       
063600           INTO WRK-DETAIL-LINE                                           
063700           WITH POINTER WRK-DETAIL-PTR                                    
063800       MOVE GRVOBJ-POSITION-Y TO WRK-FMT-SOURCE                           
063900       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
064000       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
064100              ',' DELIMITED BY SIZE                                       
064200           INTO WRK-DETAIL-LINE                                           
064300           WITH POINTER WRK-DETAIL-PTR                                    
064400       MOVE GRVOBJ-POSITION-Z TO WRK-FMT-SOURCE                           
064500       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
064600       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
064700              ',' DELIMITED BY SIZE                                       
064800           INTO WRK-DETAIL-LINE                                           
064900           WITH POINTER WRK-DETAIL-PTR                                    
065000       MOVE GRVOBJ-VELOCITY-X TO WRK-FMT-SOURCE                           
065100       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
065200       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
065300              ',' DELIMITED BY SIZE                                       
065400           INTO WRK-DETAIL-LINE                                           
065500           WITH POINTER WRK-DETAIL-PTR                                    
065600       MOVE GRVOBJ-VELOCITY-Y TO WRK-FMT-SOURCE                           
065700       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
065800       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
065900              ',' DELIMITED BY SIZE                                       
066000           INTO WRK-DETAIL-LINE                                           
066100           WITH POINTER WRK-DETAIL-PTR                                    
066200       MOVE GRVOBJ-VELOCITY-Z TO WRK-FMT-SOURCE                           
066300       PERFORM 2480-FORMAT-NUMERIC-FIELD                                  
066400       STRING WRK-FMT-RESULT DELIMITED BY SPACE                           
066500           INTO WRK-DETAIL-LINE                                           
066600           WITH POINTER WRK-DETAIL-PTR                                    
066700       IF WRK-DETAIL-LINE-TAIL NOT = SPACES                               
066800           DISPLAY 'GRVG0002 - WARNING - DETAIL LINE OVER'                
066900               ' 132 BYTES - CHECK GRVOBJ-NAME WIDTH'                     
067000       END-IF                                                             
067100       MOVE SPACES         TO GRVCSV-LINE-TEXT                            
067200       MOVE WRK-DETAIL-LINE TO GRVCSV-LINE-TEXT                           
067300       WRITE FD-REG-GRVCSVO                                               
067400       ADD 1 TO WRK-GRVCSVO-LINES-COUNTER.                                
067500*                                                                         
067600 2400-99-EXIT.                    EXIT.                                   
067700*                                                                         
067800* ----------------------------------------------------------------        
067900* 2480 SERIES - CSV NUMBER FORMATTING (GRV-050) - DECIMAL POINT,          
068000* NO GROUPING, TRAILING ZEROS SUPPRESSED.  WRK-FMT-SOURCE IS              
068100* SET BY THE CALLER BEFORE EACH PERFORM; WRK-FMT-RESULT IS THE            
068200* LEFT-JUSTIFIED TEXT ANSWER.                                             
068300* ----------------------------------------------------------------        
068400 2480-FORMAT-NUMERIC-FIELD       SECTION.                                 
068500*                                                                         
068600       MOVE WRK-FMT-SOURCE TO WRK-FMT-EDITED                              
068700       PERFORM 2482-TRIM-FRACTION                                         
068800       PERFORM 2484-COMPACT-INTEGER                                       
068900       MOVE SPACES TO WRK-FMT-RESULT                                      
069000       IF WRK-FMT-FRAC-TRIM = SPACES                                      
069100           MOVE WRK-FMT-INT-COMPACT TO WRK-FMT-RESULT                     
069200       ELSE                                                               
069300           STRING WRK-FMT-INT-COMPACT DELIMITED BY SPACE                  
069400                  '.' DELIMITED BY SIZE                                   
069500                  WRK-FMT-FRAC-TRIM DELIMITED BY SPACE                    
069600               INTO WRK-FMT-RESULT                                        
069700       END-IF.                                                            
069800*                                                                         
069900 2480-99-EXIT.                    EXIT.                                   
070000*                                                                         
070100 2482-TRIM-FRACTION              SECTION.                                 
070200*                                                                         
070300       MOVE WRK-FMT-FRAC-PART TO WRK-FMT-FRAC-TRIM                        
070400       MOVE 6 TO WRK-FMT-LEN                                              
070500       PERFORM 2483-STRIP-TRAILING-ZERO                                   
070600           UNTIL WRK-FMT-LEN = 0                                          
070700           OR WRK-FMT-FRAC-TRIM(WRK-FMT-LEN:1) NOT = '0'                  
070800       IF WRK-FMT-LEN = 0                                                 
070900           MOVE SPACES TO WRK-FMT-FRAC-TRIM                               
071000       ELSE                                                               
071100           IF WRK-FMT-LEN < 6                                             
071200               MOVE SPACES TO                                             
071300                   WRK-FMT-FRAC-TRIM(WRK-FMT-LEN + 1:                     
071400                       6 - WRK-FMT-LEN)                                   
071500           END-IF                                                         
071600       END-IF.                                                            
071700*                                                                         
071800 2482-99-EXIT.                    EXIT.                                   
071900*                                                                         
072000 2483-STRIP-TRAILING-ZERO        SECTION.                                 
072100*                                                                         
072200       SUBTRACT 1 FROM WRK-FMT-LEN.                                       
072300*                                                                         
072400 2483-99-EXIT.                    EXIT.                                   
072500*                                                                         
072600 2484-COMPACT-INTEGER            SECTION.                                 
072700*                                                                         
072800       MOVE 1 TO WRK-FMT-POS                                              
072900       PERFORM 2485-SCAN-FORWARD                                          
073000           UNTIL WRK-FMT-POS > 18                                         
073100           OR WRK-FMT-INT-PART(WRK-FMT-POS:1) NOT = SPACE                 
073200       MOVE SPACES TO WRK-FMT-INT-COMPACT                                 
073300       IF WRK-FMT-POS > 18                                                
073400           MOVE '0' TO WRK-FMT-INT-COMPACT(1:1)                           
073500       ELSE                                                               
073600           MOVE WRK-FMT-INT-PART(WRK-FMT-POS:)                            
073700               TO WRK-FMT-INT-COMPACT                                     
073800       END-IF.                                                            
073900*                                                                         
074000 2484-99-EXIT.                    EXIT.                                   
074100*                                                                         
074200 2485-SCAN-FORWARD               SECTION.                                 
074300*                                                                         
074400       ADD 1 TO WRK-FMT-POS.                                              
074500*                                                                         
074600 2485-99-EXIT.                    EXIT.                                   
074700*                                                                         
074800* ----------------------------------------------------------------        
074900* 2495 SERIES - TRIM TRAILING SPACES FROM A NAME/TYPE FIELD               
075000* ----------------------------------------------------------------        
075100 2495-COMPUTE-TRIM-LEN           SECTION.                                 
075200*                                                                         
075300       MOVE WRK-TRIM-MAXLEN TO WRK-TRIM-LEN                               
075400       PERFORM 2496-TRIM-BACK-UP                                          
075500           UNTIL WRK-TRIM-LEN = 0                                         
075600           OR WRK-TRIM-SOURCE(WRK-TRIM-LEN:1) NOT = SPACE.                
075700*                                                                         
075800 2495-99-EXIT.                    EXIT.                                   
075900*                                                                         
076000 2496-TRIM-BACK-UP               SECTION.                                 
076100*                                                                         
076200       SUBTRACT 1 FROM WRK-TRIM-LEN.                                      
076300*                                                                         
076400 2496-99-EXIT.                    EXIT.                                   
076500*                                                                         
076600* ----------------------------------------------------------------        
076700* 8000/9999 SERIES - RUN SUMMARY, CLOSE-DOWN, ABEND CALL-OUT              
076800* ----------------------------------------------------------------        
076900 8000-FINISH-UP                  SECTION.                                 
077000*                                                                         
077100       DISPLAY 'GRVG0002 - RUN SUMMARY -----------------------'           
077200       DISPLAY '  OBJECTS READ.........: '                                
077300           WRK-GRVWORK-REGS-COUNTER                                       
077400       DISPLAY '  OBJECTS CLASSIFIED....: '                               
077500           WRK-CLASSIFIED-COUNTER                                         
077600       DISPLAY '  CSV LINES WRITTEN.....: '                               
077700           WRK-GRVCSVO-LINES-COUNTER                                      
077800       CLOSE GRVWORK GRVCSVO.                                             
077900*                                                                         
078000 8000-99-EXIT.                    EXIT.                                   
078100*                                                                         
078200 9999-CALL-ABEND-PGM             SECTION.                                 
078300*                                                                         
078400       MOVE WRK-RUN-DATE TO WRK-ERROR-DATE                                
078500       MOVE WRK-RUN-TIME TO WRK-ERROR-TIME                                
078600       CALL WRK-ABEND-PGM USING WRK-ERROR-LOG                             
078700       STOP RUN.                                                          
078800*                                                                         
078900 9999-99-EXIT.                    EXIT.                                   
